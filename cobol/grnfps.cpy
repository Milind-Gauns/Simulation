000100******************************************************************
000200*                                                                *
000300*    GRNFPS.CPY -- FAIR PRICE SHOP (FPS) MASTER RECORD            *
000400*                                                                *
000500*    ONE RECORD PER RETAIL RATION SHOP.  FPS-LEAD-TIME-DAYS OF    *
000600*    ZEROES MEANS "USE THE DEFAULT FROM SETTINGS" -- SEE RULE R3  *
000700*    IN 3210-EVALUATE-FPS-NEED OF GRNSIM01.  TEN BYTES RESERVED   *
000800*    AT THE END OF THE RECORD FOR FUTURE SHOP ATTRIBUTES.         *
000900*                                                                *
001000*    87/03/11  T.S.NAIR    ORIGINAL LAYOUT - REQ CS-114           *
001100*    89/11/20  T.S.NAIR    ADDED LEAD-TIME FIELD - REQ CS-152     *
001200******************************************************************
001300 01  Fps-Record.
001400     03  Fps-Id                  Pic X(6).
001500     03  Fps-Name                Pic X(30).
001600     03  Fps-Linked-Lg-Id        Pic X(6).
001700     03  Fps-Monthly-Demand      Pic 9(5)V9(3).
001800     03  Fps-Max-Capacity        Pic 9(5)V9(3).
001900     03  Fps-Lead-Time-Days      Pic 9(3).
002000     03  Filler                  Pic X(10).
