000100******************************************************************
000200*                                                                *
000300*    GRNVEH.CPY -- VEHICLE FLEET RECORD                          *
000400*                                                                *
000500*    ONE RECORD PER TRUCK.  VEH-MAPPED-LG-IDS IS A COMMA LIST OF  *
000600*    UP TO EIGHT GODOWN IDS THIS TRUCK IS ALLOWED TO SERVE; IT IS  *
000700*    UNSTRUNG AT LOAD TIME INTO VEH-LG-ENTRY (VEH-TABLE) IN        *
000800*    GRNSIM01 -- SEE 2400-LOAD-VEH-TABLE.                         *
000900*                                                                *
001000*    90/02/18  A.K.VERMA   ORIGINAL LAYOUT - REQ CS-161            *
001100*    90/05/30  A.K.VERMA   MAPPED-LG-IDS WIDENED TO X(60)          *
001200*                          TO HOLD EIGHT GODOWN IDS - REQ CS-167   *
001300******************************************************************
001400 01  Vehicle-Record.
001500     03  Veh-Id                  Pic X(6).
001600     03  Veh-Capacity            Pic 9(5)V9(3).
001700     03  Veh-Mapped-Lg-Ids       Pic X(60).
