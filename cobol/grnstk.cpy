000100******************************************************************
000200*                                                                *
000300*    GRNSTK.CPY -- END-OF-DAY STOCK LEDGER RECORD                 *
000400*                                                                *
000500*    ONE RECORD PER GODOWN OR SHOP PER DAY, WRITTEN GODOWNS-THEN- *
000600*    SHOPS IN LOAD ORDER BY 3600-WRITE-STOCK-LEDGER OF GRNSIM01.  *
000700*    STK-ENTITY-TYPE IS "LG " OR "FPS".                           *
000800*                                                                *
000900*    88/09/04  T.S.NAIR    ORIGINAL LAYOUT - REQ CS-130           *
001000******************************************************************
001100 01  Stocklvl-Record.
001200     03  Stk-Day                 Pic 9(3).
001300     03  Stk-Entity-Type         Pic X(3).
001400     03  Stk-Entity-Id           Pic X(6).
001500     03  Stk-Stock-Level         Pic 9(7)V9(3).
