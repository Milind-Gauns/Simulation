000100******************************************************************
000200*                                                                *
000300*    GRNLG.CPY -- LOCAL GODOWN (LG) MASTER RECORD                 *
000400*                                                                *
000500*    ONE RECORD PER GODOWN.  LG-STORAGE-CAPACITY IS CARRIED FOR   *
000600*    THE LEDGER BUT IS NOT TESTED BY ANY RULE -- THIS RUN HAS NO  *
000700*    INBOUND DELIVERY TO GODOWNS, SO CAPACITY NEVER CONSTRAINS A  *
000800*    MOVEMENT (SEE 2200-LOAD-LG-TABLE OF GRNSIM01).               *
000900*                                                                *
001000*    87/03/11  T.S.NAIR    ORIGINAL LAYOUT - REQ CS-114           *
001100******************************************************************
001200 01  Lg-Record.
001300     03  Lg-Id                   Pic X(6).
001400     03  Lg-Name                 Pic X(30).
001500     03  Lg-Storage-Capacity     Pic 9(7)V9(3).
001600     03  Lg-Initial-Allocation   Pic 9(7)V9(3).
