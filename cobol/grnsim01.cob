000010******************************************************************
000020*                                                                *
000030* GRNSIM01 -- GRAIN DISTRIBUTION SIMULATION BATCH                *
000040*                                                                *
000050* STATE CIVIL SUPPLIES CORPORATION - PUBLIC DISTRIBUTION WING    *
000060* SIMULATES DAY-BY-DAY CONSUMPTION AT FAIR PRICE SHOPS (FPS) AND  *
000070* REPLENISHMENT DISPATCH FROM EACH SHOP'S LINKED LOCAL GODOWN     *
000080* (LG), SUBJECT TO GODOWN STOCK, SHOP STORAGE, VEHICLE CAPACITY   *
000090* AND EACH TRUCK'S DAILY TRIP LIMIT.  PRODUCES THE DISPATCH       *
000100* REGISTER, THE END-OF-DAY STOCK LEDGER, AND THE SIMRPT PRINT     *
000110* SUMMARY.                                                        *
000120*                                                                *
000130* CHANGE LOG                                                      *
000140* ----------                                                      *
000150* 87/03/11  T.S.NAIR       ORIGINAL PROGRAM - REQ CS-114          *
000160* 87/04/02  T.S.NAIR       CORRECTED GODOWN STOCK CARRY-FORWARD   *
000170*                          BETWEEN DAYS - REQ CS-119               *
000180* 88/09/04  T.S.NAIR       ADDED DISPATCH REGISTER AND STOCK        *
000190*                          LEDGER OUTPUT FILES - REQ CS-130        *
000200* 89/11/20  T.S.NAIR       ADDED PER-SHOP LEAD TIME WITH SETTINGS  *
000210*                          DEFAULT FALLBACK - REQ CS-152           *
000220* 90/02/18  A.K.VERMA      ADDED VEHICLE FLEET AND TRIP-LIMIT       *
000230*                          LOGIC, REPLACES FIXED ONE-TRUCK-PER-    *
000240*                          GODOWN ASSUMPTION - REQ CS-161          *
000250* 90/05/30  A.K.VERMA      VEHICLES MAY NOW SERVE MORE THAN ONE     *
000260*                          GODOWN; SHARED-VEHICLE PREFERENCE        *
000270*                          ADDED - REQ CS-167                      *
000280* 91/07/02  A.K.VERMA      PARAMETER-VALUE WIDENED TO 9(7)V9(3)     *
000290*                          TO MATCH SETTINGS COPYBOOK - REQ CS-188  *
000300* 93/01/14  M.R.BHAT       ADDED SIMRPT PRINT SUMMARY WITH DAILY    *
000310*                          CONTROL BREAK AND GRAND TOTALS -         *
000320*                          REQ CS-214                              *
000330* 94/06/09  M.R.BHAT       URGENCY RANKING CHANGED FROM A SIMPLE    *
000340*                          STOCK-BELOW-THRESHOLD FLAG TO A DAYS-    *
000350*                          OF-SHORTFALL SORT - REQ CS-233          *
000360* 96/03/25  M.R.BHAT       CORRECTED RE-READ OF GODOWN STOCK AT     *
000370*                          DISPATCH TIME SO A SECOND TRUCK TO THE   *
000380*                          SAME GODOWN CANNOT OVER-DRAW IT -        *
000390*                          REQ CS-251                               *
000400* 98/11/30  K.R.DESHPANDE  YEAR 2000 REVIEW - ALL DATE FIELDS IN    *
000410*                          THIS PROGRAM ARE DAY-OF-RUN COUNTERS,    *
000420*                          NOT CALENDAR DATES; RUN-DATE HEADING     *
000430*                          FIELD CONFIRMED DISPLAY-ONLY, NO Y2K     *
000440*                          EXPOSURE - REQ CS-302                    *
000450* 99/02/08  K.R.DESHPANDE  NO FURTHER Y2K CHANGES REQUIRED PER      *
000460*                          REVIEW OF 98/11/30 - REQ CS-302 CLOSED   *
000470* 99/08/22  K.R.DESHPANDE  EDP AUDIT FINDING: STANDALONE COUNTERS   *
000480*                          AND SWITCHES MOVED TO 77-LEVEL ENTRIES,  *
000490*                          IN-LINE COMMENTARY EXPANDED THROUGHOUT   *
000500*                          THE PROCEDURE DIVISION FOR MAINTAINER    *
000510*                          HAND-OFF - REQ CS-318                   *
000520* 01/03/19  S.P.IYER       FOLLOW-UP EDP REVIEW OF THE 99/08/22     *
000530*                          AUDIT FINDING - WORKING-STORAGE AND      *
000540*                          PROCEDURE DIVISION COMMENTARY CONFIRMED  *
000550*                          STILL COMPLETE, NO FURTHER ACTION -      *
000560*                          REQ CS-318 CLOSED                       *
000570*                                                                *
000580******************************************************************
000590 Identification Division.
000600 Program-Id.    Grnsim01.
000610 Author.        T. S. Nair.
000620 Installation.  State Civil Supplies Corporation - Edp Center.
000630 Date-Written.  03/11/87.
000640 Date-Compiled.
000650 Security.      Unclassified - Internal Distribution Only.
000660 
000670* ENVIRONMENT DIVISION - NO DEVICE-DEPENDENT ENTRIES BEYOND THE
000680* PRINTER CHANNEL ASSIGNMENT BELOW; ALL FILES ARE LINE SEQUENTIAL
000690* SO THIS PROGRAM MOVES FROM ONE HOST TO ANOTHER WITHOUT A JCL
000700* DEVICE-TABLE CHANGE.
000710 Environment Division.
000720 Configuration Section.
000730 Special-Names.
000740     C01 Is Top-Of-Form.
000750 Source-Computer.  IBM-PC.
000760 Object-Computer.  IBM-PC.
000770 
000780 Input-Output Section.
000790 File-Control.
000800* SETTINGS, LGS, FPS AND VEHICLES ARE THE FOUR REFERENCE-DATA
000810* INPUT FILES LOADED ONCE AT THE START OF THE RUN.
000820     Select Settings-File Assign To "SETTINGS"
000830            Organization Is Line Sequential
000840            File Status  Is Settings-Status.
000850     Select Lg-File Assign To "LGS"
000860            Organization Is Line Sequential
000870            File Status  Is Lg-File-Status.
000880     Select Fps-File Assign To "FPS"
000890            Organization Is Line Sequential
000900            File Status  Is Fps-File-Status.
000910     Select Vehicle-File Assign To "VEHICLES"
000920            Organization Is Line Sequential
000930            File Status  Is Veh-File-Status.
000940* DISPATCH AND STOCKLVL ARE WRITTEN DAY BY DAY AS THE SIMULATION
000950* RUNS.  SIMRPT IS THE OPERATOR SUMMARY - REQ CS-214.
000960     Select Dispatch-File Assign To "DISPATCH"
000970            Organization Is Line Sequential
000980            File Status  Is Dispatch-Status.
000990     Select Stocklvl-File Assign To "STOCKLVL"
001000            Organization Is Line Sequential
001010            File Status  Is Stocklvl-Status.
001020     Select Simrpt-File Assign To "SIMRPT"
001030            Organization Is Line Sequential
001040            File Status  Is Simrpt-Status.
001050* NEED-SORT-WORK IS A WORK FILE, NOT A PERMANENT DATA SET - IT
001060* HOLDS ONE DAY'S REPLENISHMENT NEEDS WHILE THEY ARE RANKED BY
001070* URGENCY (REQ CS-233).
001080     Select Need-Sort-Work Assign To Need-Sort-Wk.
001090 
001100* DATA DIVISION - REFERENCE-DATA LAYOUTS ARE HELD IN COPYBOOKS SO
001110* A LAYOUT CHANGE IN ONE OF THEM DOES NOT REQUIRE RECOMPILING ANY
001120* OTHER PROGRAM THAT SHARES THE SAME MASTER FILE.
001130 Data Division.
001140 File Section.
001150* ONE SETTINGS RECORD PER CONFIGURATION KEY - SEE GRNSET COPYBOOK.
001160 Fd  Settings-File.
001170     Copy Grnset.
001180* ONE RECORD PER GODOWN - SEE GRNLG COPYBOOK.
001190 Fd  Lg-File.
001200     Copy Grnlg.
001210* ONE RECORD PER FAIR PRICE SHOP - SEE GRNFPS COPYBOOK.
001220 Fd  Fps-File.
001230     Copy Grnfps.
001240* ONE RECORD PER TRUCK IN THE FLEET - SEE GRNVEH COPYBOOK.
001250 Fd  Vehicle-File.
001260     Copy Grnveh.
001270* ONE RECORD PER DISPATCH POSTED - SEE GRNDSP COPYBOOK.
001280 Fd  Dispatch-File.
001290     Copy Grndsp.
001300* ONE RECORD PER GODOWN/SHOP PER DAY - SEE GRNSTK COPYBOOK.
001310 Fd  Stocklvl-File.
001320     Copy Grnstk.
001330* SIMRPT IS A PLAIN PRINT-IMAGE FILE, NOT A COPYBOOK LAYOUT - THE
001340* WORKING-STORAGE PRINT-LINE-BASE AREA BELOW SUPPLIES EVERY FIELD
001350* POSITION.
001360 Fd  Simrpt-File.
001370 01  Simrpt-Line                Pic X(132).
001380 
001390* NEED-SORT-RECORD HOLDS ONE CANDIDATE REPLENISHMENT FOR THE
001400* CURRENT DAY WHILE THE SORT VERB RANKS THEM.  SRT-SEQUENCE IS
001410* THE ORDER THE NEED WAS EVALUATED IN, USED AS AN ASCENDING TIE-
001420* BREAKER SO SHOPS EVALUATED EARLIER STILL SORT FIRST WHEN TWO
001430* SHOPS SHARE THE SAME URGENCY - REQ CS-233.  THIS IS A TRUE SORT
001440* WORK FILE (SD), NOT A PERMANENT DATA SET, SO IT CARRIES NO FILE
001450* STATUS OR OPEN/CLOSE OF ITS OWN - THE SORT VERB HANDLES THAT.
001460 Sd  Need-Sort-Work.
001470 01  Need-Sort-Record.
001480*     SRT-URGENCY IS THE COMPUTED DAYS-OF-SHORTFALL FIGURE FROM
001490*     3210-EVALUATE-FPS-NEED - THE SORT'S PRIMARY DESCENDING KEY.
001500     03  Srt-Urgency             Pic 9(5)V9(3).
001510*     SRT-SEQUENCE IS THE STABILITY TIEBREAK DESCRIBED ABOVE.
001520     03  Srt-Sequence            Pic 9(5).
001530*     SRT-FPS-ID/SRT-LG-ID CARRY THE KEYS ONLY - NOT TABLE
001540*     SUBSCRIPTS, WHICH CANNOT SURVIVE A SORT RETURN - REQ CS-251.
001550     03  Srt-Fps-Id              Pic X(6).
001560     03  Srt-Lg-Id               Pic X(6).
001570*     SRT-QTY-NEED IS THE QUANTITY COMPUTED AT NEED-BUILD TIME;
001580*     IT IS A CEILING ONLY, RE-CHECKED AGAINST GODOWN STOCK AGAIN
001590*     AT DISPATCH TIME BY 3550-COMPUTE-DISPATCH-QTY.
001600     03  Srt-Qty-Need            Pic 9(7)V9(3).
001610     03  Filler                  Pic X(10).
001620 
001630 Working-Storage Section.
001640 
001650******************************************************************
001660* STANDALONE 77-LEVEL ITEMS.  THESE ARE FILE STATUS CODES, END-OF-*
001670* FILE SWITCHES, SEARCH-RESULT HOLDERS AND ONE-OF-A-KIND SCRATCH  *
001680* COUNTERS THAT DO NOT BELONG TO ANY TABLE OR PRINT RECORD - THEY *
001690* ARE DECLARED HERE, AHEAD OF EVERY 01-LEVEL ENTRY, PER SHOP      *
001700* CONVENTION - REQ CS-318.                                        *
001710******************************************************************
001720* ONE FILE-STATUS CODE PER FILE.  NONE OF THE PARAGRAPHS BELOW
001730* TEST THESE EXPLICITLY, BUT THEY ARE AVAILABLE AT THE TERMINAL
001740* FOR ABEND DIAGNOSIS SHOULD A READ, WRITE, OPEN OR CLOSE EVER
001750* COME BACK NON-ZERO.
001760 77  Settings-Status             Pic X(2) Value Spaces.
001770     88  Settings-Success        Value "00".
001780 77  Lg-File-Status              Pic X(2) Value Spaces.
001790     88  Lg-File-Success         Value "00".
001800 77  Fps-File-Status             Pic X(2) Value Spaces.
001810     88  Fps-File-Success        Value "00".
001820 77  Veh-File-Status             Pic X(2) Value Spaces.
001830     88  Veh-File-Success        Value "00".
001840 77  Dispatch-Status             Pic X(2) Value Spaces.
001850     88  Dispatch-Success        Value "00".
001860 77  Stocklvl-Status             Pic X(2) Value Spaces.
001870     88  Stocklvl-Success        Value "00".
001880 77  Simrpt-Status               Pic X(2) Value Spaces.
001890     88  Simrpt-Success          Value "00".
001900 
001910* ONE END-OF-FILE SWITCH PER SEQUENTIAL READ LOOP, PLUS NEED-EOF-
001920* FLAG FOR THE SORT'S RETURN LOOP IN 3500-DISPATCH-LOOP.  EACH
001930* SWITCH DRIVES ITS OWN 'PERFORM ... UNTIL' BELOW, NEVER ANOTHER
001940* FILE'S LOOP.
001950 77  Settings-Eof-Flag           Pic X Value "N".
001960     88  Settings-Eof            Value "Y".
001970 77  Lg-Eof-Flag                 Pic X Value "N".
001980     88  Lg-Eof                  Value "Y".
001990 77  Fps-Eof-Flag                Pic X Value "N".
002000     88  Fps-Eof                 Value "Y".
002010 77  Veh-Eof-Flag                Pic X Value "N".
002020     88  Veh-Eof                 Value "Y".
002030 77  Need-Eof-Flag               Pic X Value "N".
002040     88  Need-Eof                Value "Y".
002050 
002060* NEED-SEQUENCE-CTR IS BUMPED ONCE PER NEED RELEASED TO THE SORT
002070* AND COPIED INTO SRT-SEQUENCE ABOVE; IT RESETS TO ZERO AT THE TOP
002080* OF EVERY DAY IN 3000-DAY-LOOP-CONTROL - REQ CS-233.
002090 77  Need-Sequence-Ctr           Pic 9(5) Comp Value 0.
002100 
002110* MAPPED-LG-TALLY AND MAP-IDX ARE SCRATCH FIELDS USED ONLY WHILE
002120* 2410-LOAD-ONE-VEH IS COUNTING HOW MANY OF A VEHICLE'S EIGHT
002130* GODOWN SLOTS CAME BACK FILLED FROM THE UNSTRING - REQ CS-167.
002140 77  Mapped-Lg-Tally             Pic 9(2) Comp Value 0.
002150 77  Map-Idx                     Pic 9(2) Comp Value 0.
002160 
002170* LOOKUP-LG-ID AND LOOKUP-FPS-ID ARE THE KEYS HANDED INTO THE
002180* SHARED SEARCH UTILITIES (PARAS 3520 AND 3525).  LG-FOUND-IDX
002190* AND FPS-FOUND-IDX ARE WHAT THOSE SEARCHES HAND BACK - ZERO IF
002200* THE KEY WAS NOT FOUND IN THE TABLE - REQ CS-251.
002210 77  Lookup-Lg-Id                Pic X(6) Value Spaces.
002220 77  Lookup-Fps-Id               Pic X(6) Value Spaces.
002230 77  Lg-Found-Idx                Pic S9(4) Comp Value 0.
002240 77  Fps-Found-Idx               Pic S9(4) Comp Value 0.
002250 
002260* CHOSEN-VEH-IDX IS SET BY 3510-SELECT-VEHICLE TO THE TABLE ROW OF
002270* THE TRUCK PICKED FOR THE CURRENT NEED, ZERO IF NONE QUALIFIED.
002280* DISPATCH-QTY IS THE SMALLER-OF RESULT 3550-COMPUTE-DISPATCH-QTY
002290* WORKS OUT FROM VEHICLE CAPACITY, REMAINING NEED AND GODOWN
002300* STOCK - REQ CS-161/CS-251.
002310 77  Chosen-Veh-Idx              Pic S9(4) Comp Value 0.
002320 77  Dispatch-Qty                Pic 9(5)V9(3) Value 0.
002330 
002340******************************************************************
002350* SETTINGS RESOLVED AT LOAD TIME (SEE 2100-READ-SETTINGS)        *
002360******************************************************************
002370* DISTRIBUTION-DAYS BOUNDS THE DAY LOOP IN 0000-MAIN-CONTROL.
002380 01  Distribution-Days           Pic 9(3) Comp Value 0.
002390* VEHICLE-CAPACITY-DEFAULT IS READ FROM SETTINGS BUT IS NOT USED
002400* DIRECTLY - EACH VEHICLE RECORD CARRIES ITS OWN CAPACITY; THIS
002410* FIELD IS RETAINED FOR OPERATOR-VISIBLE CONFIRMATION ONLY.
002420 01  Vehicle-Capacity-Default    Pic 9(5)V9(3) Value 0.
002430* VEHICLES-TOTAL-SETTING IS SIMILARLY RETAINED FOR CONFIRMATION -
002440* THE ACTUAL FLEET COUNT LOADED IS VEH-COUNT BELOW.
002450 01  Vehicles-Total-Setting      Pic 9(3) Comp Value 0.
002460* MAX-TRIPS-PER-VEH-DAY CAPS VEH-TRIPS-USED IN 3510-SELECT-
002470* VEHICLE - A TRUCK THAT HAS HIT THIS LIMIT IS NEVER CHOSEN AGAIN
002480* UNTIL THE NEXT DAY'S RESET (3410).
002490 01  Max-Trips-Per-Veh-Day       Pic 9(3) Comp Value 0.
002500* DEFAULT-LEAD-TIME-DAYS IS USED BY 3210-EVALUATE-FPS-NEED ONLY
002510* WHEN A SHOP'S OWN FPS-LEAD-TIME-WK CAME BACK ZERO.
002520 01  Default-Lead-Time-Days      Pic 9(3) Comp Value 0.
002530 
002540******************************************************************
002550* GODOWN (LG) TABLE - LOADED IN FILE ORDER, SEARCHED BY LG-ID.    *
002560* LG-CAPACITY-WK IS CARRIED FOR THE LEDGER ONLY; THIS RUN HAS NO  *
002570* INBOUND DELIVERY TO GODOWNS SO CAPACITY NEVER LIMITS A MOVE -   *
002580* REQ CS-114.                                                     *
002590******************************************************************
002600 01  Lg-Max-Entries              Pic 9(4) Comp Value 200.
002610 01  Lg-Count                    Pic 9(4) Comp Value 0.
002620 01  Lg-Table.
002630     05  Lg-Entry Occurs 200 Times Indexed By Lg-Idx.
002640*         LG-ID-WK AND LG-NAME-WK ARE COPIED STRAIGHT OFF THE
002650*         GODOWN MASTER RECORD BY 2210-LOAD-ONE-LG.
002660         10  Lg-Id-Wk            Pic X(6).
002670         10  Lg-Name-Wk          Pic X(30).
002680*         LG-CAPACITY-WK IS NEVER TESTED BY ANY PARAGRAPH (R12 -
002690*         SEE BANNER ABOVE).  LG-STOCK IS THE WORKING BALANCE -
002700*         DECREMENTED BY 3560-POST-DISPATCH, READ FRESH EVERY
002710*         DISPATCH BY 3550-COMPUTE-DISPATCH-QTY (REQ CS-251), AND
002720*         WRITTEN TO THE LEDGER EVERY DAY BY 3610.
002730         10  Lg-Capacity-Wk      Pic 9(7)V9(3).
002740         10  Lg-Stock            Pic 9(7)V9(3).
002750 
002760******************************************************************
002770* FAIR PRICE SHOP (FPS) TABLE - LOADED IN FILE ORDER.  FPS-STOCK  *
002780* STARTS AT ZERO FOR EVERY SHOP - REQ CS-114 (DAY 1 IS ALWAYS AN  *
002790* EMPTY-SHELF DAY).  FPS-DAILY-DEMAND IS RECOMPUTED EACH DAY BY   *
002800* 3110-CONSUME-ONE-FPS SO IT IS AVAILABLE AGAIN WHEN NEEDS ARE    *
002810* EVALUATED.                                                     *
002820******************************************************************
002830 01  Fps-Max-Entries             Pic 9(4) Comp Value 2000.
002840 01  Fps-Count                   Pic 9(4) Comp Value 0.
002850 01  Fps-Table.
002860     05  Fps-Entry Occurs 2000 Times Indexed By Fps-Idx.
002870*         MASTER-RECORD FIELDS, COPIED IN AS-IS BY 2310-LOAD-ONE-
002880*         FPS.
002890         10  Fps-Id-Wk           Pic X(6).
002900         10  Fps-Name-Wk         Pic X(30).
002910         10  Fps-Linked-Lg-Wk    Pic X(6).
002920         10  Fps-Monthly-Demand-Wk Pic 9(5)V9(3).
002930         10  Fps-Max-Capacity-Wk Pic 9(5)V9(3).
002940         10  Fps-Lead-Time-Wk    Pic 9(3).
002950*         FPS-STOCK AND FPS-DAILY-DEMAND ARE WORKING BALANCES,
002960*         NOT MASTER-RECORD FIELDS - BOTH START AT ZERO AND ARE
002970*         MAINTAINED DAY BY DAY BY 3110-CONSUME-ONE-FPS AND
002980*         3560-POST-DISPATCH.
002990         10  Fps-Stock           Pic 9(5)V9(3).
003000         10  Fps-Daily-Demand    Pic 9(5)V9(3).
003010 
003020******************************************************************
003030* VEHICLE FLEET TABLE - LOADED IN FILE ORDER, PRESERVED FOR THE   *
003040* SHARED-VEHICLE PREFERENCE TEST - REQ CS-167.  VEH-LG-ENTRY IS   *
003050* THE UNSTRUNG MAPPED-GODOWN LIST (UP TO EIGHT SLOTS, UNUSED      *
003060* SLOTS LEFT AS SPACES).                                         *
003070******************************************************************
003080 01  Veh-Max-Entries             Pic 9(4) Comp Value 300.
003090 01  Veh-Count                   Pic 9(4) Comp Value 0.
003100 01  Veh-Table.
003110     05  Veh-Entry Occurs 300 Times Indexed By Veh-Idx.
003120*         VEH-ID-WK AND VEH-CAPACITY-WK COME STRAIGHT OFF THE
003130*         FLEET MASTER RECORD.
003140         10  Veh-Id-Wk           Pic X(6).
003150         10  Veh-Capacity-Wk     Pic 9(5)V9(3).
003160*         VEH-TRIPS-USED IS RESET TO ZERO EVERY DAY BY 3410-
003170*         RESET-ONE-VEHICLE AND BUMPED BY 3560-POST-DISPATCH.
003180         10  Veh-Trips-Used      Pic 9(3) Comp.
003190*         VEH-IS-SHARED IS SET ONCE AT LOAD TIME BY 2410-LOAD-
003200*         ONE-VEH (MORE THAN ONE GODOWN SLOT FILLED) AND NEVER
003210*         CHANGES FOR THE LIFE OF THE RUN.
003220         10  Veh-Is-Shared       Pic X.
003230             88  Veh-Shared      Value "Y".
003240*         UP TO EIGHT GODOWN IDS THIS TRUCK IS MAPPED TO, FILLED
003250*         BY THE UNSTRING IN 2410-LOAD-ONE-VEH.
003260         10  Veh-Lg-Entry        Pic X(6) Occurs 8 Times.
003270 
003280******************************************************************
003290* WORKING FIELDS USED WHILE EVALUATING ONE SHOP'S REPLENISHMENT   *
003300* NEED (RULES R3-R6) AT NEED-BUILD TIME.  THE DISPATCH-TIME       *
003310* COUNTERPARTS (SEARCH RESULTS, CHOSEN VEHICLE, DISPATCH QTY) ARE *
003320* NOW AMONG THE 77-LEVEL ITEMS ABOVE.                             *
003330******************************************************************
003340 01  Working-Lead-Time           Pic 9(3) Comp Value 0.
003350 01  Working-Threshold           Pic 9(7)V9(3) Value 0.
003360 01  Working-Qty-Need            Pic 9(7)V9(3) Value 0.
003370 01  Working-Urgency             Pic 9(5)V9(3) Value 0.
003380 
003390******************************************************************
003400* RUN-WIDE COUNTERS AND DAILY/GRAND ACCUMULATORS (REQ CS-214).    *
003410******************************************************************
003420* CURRENT-DAY DRIVES THE PERFORM VARYING IN 0000-MAIN-CONTROL AND
003430* IS STAMPED ONTO EVERY DISPATCH AND STOCK-LEVEL RECORD.
003440 01  Current-Day                 Pic 9(3) Comp Value 0.
003450* DAY-TRIPS-TOTAL AND DAY-TONS-TOTAL RESET TO ZERO AT THE TOP OF
003460* EACH DAY (3000) AND PRINT ON THE DAY-TOTAL CONTROL-BREAK LINE
003470* (3700).
003480 01  Day-Trips-Total             Pic 9(5) Comp Value 0.
003490 01  Day-Tons-Total              Pic 9(7)V9(3) Value 0.
003500* GRAND-TRIPS-TOTAL AND GRAND-TONS-TOTAL ACCUMULATE ACROSS THE
003510* WHOLE RUN AND PRINT ONCE, AT THE END OF THE JOB (8000).
003520 01  Grand-Trips-Total           Pic 9(7) Comp Value 0.
003530 01  Grand-Tons-Total            Pic 9(9)V9(3) Value 0.
003540 
003550******************************************************************
003560* RUN-DATE HEADING FIELDS - DISPLAY ONLY, REVIEWED FOR Y2K        *
003570* 98/11/30 (REQ CS-302); NOT USED IN ANY CALCULATION.             *
003580******************************************************************
003590 01  Todays-Date.
003600     05  Todays-Date-Yy          Pic 99.
003610     05  Todays-Date-Mm          Pic 99.
003620     05  Todays-Date-Dd          Pic 99.
003630 01  Run-Date-Display            Pic X(8) Value Spaces.
003640 
003650******************************************************************
003660* SIMRPT 132-COLUMN PRINT AREA.  PRINT-HEADING-LINE, PRINT-       *
003670* DETAIL-LINE, PRINT-DAYTOTAL-LINE AND PRINT-FINAL-LINE ARE FOUR  *
003680* DIFFERENT VIEWS OF THE SAME 132 BYTES; ONLY ONE VIEW IS IN USE  *
003690* AT A TIME, SELECTED BY WHICH PARAGRAPH IS WRITING - REQ CS-214. *
003700******************************************************************
003710 01  Print-Line-Base             Pic X(132) Value Spaces.
003720 
003730* PAGE HEADING - WRITTEN ONCE, AT THE END OF THE LOAD PHASE, BY
003740* 7100-PRINT-HEADING.
003750 01  Print-Heading-Line Redefines Print-Line-Base.
003760     05  Filler                  Pic X(1).
003770     05  Ph-Program-Name         Pic X(8).
003780     05  Filler                  Pic X(3).
003790     05  Ph-Title                Pic X(56).
003800     05  Ph-Run-Date-Label       Pic X(9).
003810     05  Ph-Run-Date             Pic X(8).
003820     05  Filler                  Pic X(2).
003830     05  Ph-Days-Label           Pic X(19).
003840     05  Ph-Days                 Pic ZZ9.
003850     05  Filler                  Pic X(23).
003860 
003870* ONE LINE PER DISPATCH POSTED - WRITTEN BY 7200-PRINT-DETAIL-
003880* LINE, CALLED FROM 3560-POST-DISPATCH.  COLUMN POSITIONS ARE
003890* FIXED BY THE REPORT LAYOUT AND MUST NOT DRIFT - REQ CS-214.
003900 01  Print-Detail-Line  Redefines Print-Line-Base.
003910     05  Filler                  Pic X(1).
003920     05  Pd-Day                  Pic ZZ9.
003930     05  Filler                  Pic X(2).
003940     05  Pd-Vehicle              Pic X(6).
003950     05  Filler                  Pic X(2).
003960     05  Pd-Lg                   Pic X(6).
003970     05  Filler                  Pic X(2).
003980     05  Pd-Fps                  Pic X(6).
003990     05  Filler                  Pic X(2).
004000     05  Pd-Quantity             Pic ZZ,ZZ9.999.
004010     05  Filler                  Pic X(92).
004020 
004030* DAY CONTROL-BREAK LINE - WRITTEN ONCE PER DAY BY 3700-PRINT-
004040* DAY-TOTAL, AFTER THAT DAY'S LAST DISPATCH DETAIL LINE.
004050 01  Print-Daytotal-Line Redefines Print-Line-Base.
004060     05  Filler                  Pic X(5).
004070     05  Pt-Label                Pic X(4).
004080     05  Pt-Day                  Pic ZZ9.
004090     05  Filler                  Pic X(1).
004100     05  Pt-Total-Label          Pic X(6).
004110     05  Filler                  Pic X(2).
004120     05  Pt-Trips-Label          Pic X(7).
004130     05  Pt-Trips                Pic ZZZZ9.
004140     05  Filler                  Pic X(3).
004150     05  Pt-Tons-Label           Pic X(6).
004160     05  Pt-Tons                 Pic Z,ZZZ,ZZ9.999.
004170     05  Filler                  Pic X(77).
004180 
004190* GRAND-TOTAL LINE - WRITTEN EXACTLY ONCE, AT END OF JOB, BY
004200* 8000-PRINT-FINAL-TOTALS.
004210 01  Print-Final-Line    Redefines Print-Line-Base.
004220     05  Filler                  Pic X(5).
004230     05  Pf-Label                Pic X(12).
004240     05  Filler                  Pic X(2).
004250     05  Pf-Trips-Label          Pic X(7).
004260     05  Pf-Trips                Pic Z,ZZZ,ZZ9.
004270     05  Filler                  Pic X(3).
004280     05  Pf-Tons-Label           Pic X(6).
004290     05  Pf-Tons                 Pic ZZ,ZZZ,ZZ9.999.
004300     05  Filler                  Pic X(74).
004310 
004320* EVERY PARAGRAPH BELOW IS NUMBERED IN THE SHOP'S USUAL 1000-BLOCK
004330* STYLE SO THE -EXIT PARAGRAPH NAME NEVER COLLIDES WITH A NEW
004340* PARAGRAPH INSERTED LATER AT THE SAME LEVEL.  PERFORM ... THRU
004350* ...-EXIT IS USED THROUGHOUT, NEVER A BARE PERFORM OF A SINGLE
004360* PARAGRAPH, SO A PARAGRAPH CAN ALWAYS GROW A SECOND OR THIRD
004370* INTERNAL PARAGRAPH WITHOUT TOUCHING ITS CALLERS.
004380 Procedure Division.
004390 
004400******************************************************************
004410* 0000-MAIN-CONTROL RUNS THE WHOLE JOB: LOAD REFERENCE DATA ONCE, *
004420* THEN SIMULATE EACH DAY IN TURN, THEN PRINT GRAND TOTALS.        *
004430******************************************************************
004440 0000-Main-Control.
004450* STEP 1 - LOAD EVERY REFERENCE FILE ONCE, BEFORE ANY DAY IS
004460* SIMULATED.  1000 OPENS THE FILES AND BUILDS THE RUN-DATE
004470* HEADING; 2000 DOES THE ACTUAL TABLE LOADING.
004480     Perform 1000-Initialize-Run Thru 1000-Exit
004490     Perform 2000-Load-Reference-Data Thru 2000-Exit
004500* STEP 2 - SIMULATE ONE DAY AT A TIME UNTIL THE CONFIGURED NUMBER
004510* OF DISTRIBUTION DAYS HAS ELAPSED.  CURRENT-DAY IS STAMPED ON
004520* EVERY OUTPUT RECORD WRITTEN DURING THE DAY.  THE UPPER BOUND IS
004530* WHATEVER DISTRIBUTION-DAYS CAME BACK FROM THE SETTINGS FILE, NOT
004540* A FIXED CONSTANT - A SHORTER OR LONGER RUN NEEDS NO RECOMPILE.
004550     Perform 3000-Day-Loop-Control Thru 3000-Exit
004560         Varying Current-Day From 1 By 1
004570         Until Current-Day > Distribution-Days
004580* STEP 3 - PRINT THE RUN-WIDE GRAND TOTALS, CLOSE THE OUTPUT
004590* FILES, AND STOP.  THERE IS NO RESTART/CHECKPOINT LOGIC IN THIS
004600* PROGRAM - A RUN THAT ABENDS PARTWAY THROUGH MUST BE RESUBMITTED
004610* FROM DAY 1 WITH FRESH INPUT FILES.
004620     Perform 8000-Print-Final-Totals Thru 8000-Exit
004630     Perform 9000-Terminate-Run Thru 9000-Exit
004640     Stop Run
004650     .
004660* THE FULL-STOP ABOVE ENDS 0000-MAIN-CONTROL ITSELF - THERE IS NO
004670* 0000-EXIT PARAGRAPH BECAUSE NOTHING IN THIS PROGRAM EVER
004680* PERFORMS 0000-MAIN-CONTROL; IT IS ONLY EVER ENTERED ONCE, AT
004690* THE PROCEDURE DIVISION'S OWN HEADER, BY THE OPERATING SYSTEM.
004700 
004710* 1000-INITIALIZE-RUN -- OPENS THE SETTINGS FILE AND ALL THREE
004720* OUTPUT FILES, AND BUILDS THE DISPLAY-ONLY RUN-DATE HEADING
004730* FIELD (REQ CS-302).
004740 1000-Initialize-Run.
004750* ONLY SETTINGS-FILE IS OPENED HERE - THE REMAINING THREE INPUT
004760* FILES ARE OPENED ONE AT A TIME, AS EACH PRIOR ONE IS CLOSED, BY
004770* THE LOAD-PHASE PARAGRAPHS BELOW (A ONE-FILE-OPEN-AT-A-TIME
004780* HABIT CARRIED FORWARD FROM THE SHOP'S OLDER SEQUENTIAL WORK).
004790     Open Input Settings-File
004800* ALL THREE OUTPUT FILES ARE OPENED NOW, UP FRONT, SINCE EACH
004810* STAYS OPEN FOR THE WHOLE RUN RATHER THAN BEING CYCLED PER-DAY.
004820     Open Output Dispatch-File
004830     Open Output Stocklvl-File
004840     Open Output Simrpt-File
004850* ACCEPT ... FROM DATE RETURNS YYMMDD; REFERENCE MODIFICATION
004860* BELOW RE-ARRANGES IT INTO MM/DD/YY FOR THE PRINT HEADING ONLY -
004870* NO CALCULATION EVER USES THIS FIELD.
004880     Accept Todays-Date From Date
004890* EACH TWO-DIGIT PIECE IS MOVED BY REFERENCE MODIFICATION RATHER
004900* THAN BY A REDEFINES, SINCE THE TARGET FIELD ITSELF NEVER NEEDS
004910* TO BE ADDRESSED AS A WHOLE ANYWHERE ELSE IN THE PROGRAM.
004920     Move Todays-Date-Mm To Run-Date-Display (1:2)
004930     Move "/"             To Run-Date-Display (3:1)
004940     Move Todays-Date-Dd To Run-Date-Display (4:2)
004950     Move "/"             To Run-Date-Display (6:1)
004960     Move Todays-Date-Yy To Run-Date-Display (7:2)
004970     .
004980 1000-Exit.
004990     Exit.
005000 
005010******************************************************************
005020* 2000-LOAD-REFERENCE-DATA -- BATCH FLOW LOAD PHASE, STEPS 1-4.   *
005030* EACH SUB-PARAGRAPH OPENS ITS OWN FILE, LOADS ITS TABLE, THEN    *
005040* CLOSES THE FILE AND OPENS THE NEXT ONE - REQ CS-114.            *
005050******************************************************************
005060 2000-Load-Reference-Data.
005070* LOAD PHASE STEP 1 - SETTINGS.  MUST RUN FIRST - THE REMAINING
005080* THREE STEPS HAVE NO USE FOR VEHICLE-CAPACITY-DEFAULT OR
005090* DEFAULT-LEAD-TIME-DAYS UNTIL THIS STEP HAS RESOLVED THEM.
005100     Perform 2100-Read-Settings Thru 2100-Exit
005110* LOAD PHASE STEP 2 - GODOWNS.  GODOWNS MUST BE TABLE-LOADED
005120* BEFORE SHOPS, SINCE EVERY SHOP RECORD CARRIES A LINKED GODOWN
005130* ID THAT 3520-FIND-LG-BY-ID WILL NEED TO RESOLVE LATER.
005140     Perform 2200-Load-Lg-Table Thru 2200-Exit
005150* LOAD PHASE STEP 3 - FAIR PRICE SHOPS.
005160     Perform 2300-Load-Fps-Table Thru 2300-Exit
005170* LOAD PHASE STEP 4 - VEHICLE FLEET, LAST, SINCE IT DEPENDS ON
005180* NOTHING LOADED BY THE OTHER THREE STEPS.
005190     Perform 2400-Load-Veh-Table Thru 2400-Exit
005200* THE SIMRPT PAGE HEADING IS PRINTED ONCE THE LOAD PHASE IS
005210* COMPLETE, SO DISTRIBUTION-DAYS IS ALREADY RESOLVED FOR IT.
005220     Perform 7100-Print-Heading Thru 7100-Exit
005230     .
005240 2000-Exit.
005250     Exit.
005260 
005270* 2100-READ-SETTINGS RESOLVES THE FIVE CONFIGURATION KEYS FROM
005280* THE SETTINGS FILE (LOAD PHASE STEP 1).  THE FILE IS READ ONE
005290* PARAMETER-NAME/PARAMETER-VALUE PAIR AT A TIME; ANY KEY NOT
005300* RECOGNIZED IN 2110 BELOW IS SIMPLY IGNORED.
005310 2100-Read-Settings.
005320* LG-FILE IS OPENED HERE, AHEAD OF ITS OWN LOAD PARAGRAPH, SO
005330* 2200-LOAD-LG-TABLE BELOW CAN START READING IMMEDIATELY.
005340     Open Input Lg-File
005350* PRIME THE READ BEFORE THE PERFORM-UNTIL BELOW TESTS THE EOF
005360* SWITCH FOR THE FIRST TIME - A ONE-RECORD SETTINGS FILE WOULD
005370* OTHERWISE NEVER BE PROCESSED.
005380     Read Settings-File
005390         At End Set Settings-Eof To True
005400     End-Read
005410     Perform 2110-Process-One-Setting Thru 2110-Exit
005420         Until Settings-Eof
005430     Close Settings-File
005440     .
005450 2100-Exit.
005460     Exit.
005470* THE EVALUATE BELOW IS THE ONLY PLACE THESE FIVE PARAMETER NAMES
005480* ARE SPELLED OUT; ADDING A SIXTH CONFIGURATION KEY MEANS ADDING
005490* ONE MORE WHEN CLAUSE HERE AND ONE MORE WORKING-STORAGE FIELD
005500* ABOVE - REQ CS-188.
005510 2110-Process-One-Setting.
005520     Evaluate Parameter-Name
005530*         HOW MANY DAYS THE SIMULATION RUNS - DRIVES THE
005540*         PERFORM VARYING IN 0000-MAIN-CONTROL.
005550         When "DISTRIBUTION-DAYS"
005560              Move Parameter-Value To Distribution-Days
005570*         DEFAULT TONNAGE CAPACITY APPLIED WHEN A VEHICLE'S OWN
005580*         MASTER RECORD LEAVES ITS CAPACITY FIELD BLANK.
005590         When "VEHICLE-CAPACITY-TONS"
005600              Move Parameter-Value To Vehicle-Capacity-Default
005610*         CARRIED FOR OPERATOR REFERENCE ONLY - NO PARAGRAPH IN
005620*         THIS PROGRAM TESTS VEHICLES-TOTAL-SETTING AGAINST THE
005630*         ACTUAL FLEET COUNT LOADED BY 2400-LOAD-VEH-TABLE.
005640         When "VEHICLES-TOTAL"
005650              Move Parameter-Value To Vehicles-Total-Setting
005660*         THE DAILY TRIP CEILING TESTED IN 3510-SELECT-VEHICLE.
005670         When "MAX-TRIPS-PER-VEH-DAY"
005680              Move Parameter-Value To Max-Trips-Per-Veh-Day
005690*         FALLBACK LEAD TIME USED BY 3210-EVALUATE-FPS-NEED WHEN
005700*         A SHOP'S OWN FPS-LEAD-TIME-DAYS FIELD IS ZERO.
005710         When "DEFAULT-LEAD-TIME-DAYS"
005720              Move Parameter-Value To Default-Lead-Time-Days
005730*         ANY PARAMETER NAME NOT LISTED ABOVE IS SILENTLY
005740*         IGNORED, NOT FLAGGED - THE SETTINGS FILE IS FREE-FORM
005750*         ENOUGH TO CARRY FUTURE KEYS THIS PROGRAM DOES NOT YET
005760*         UNDERSTAND WITHOUT ABENDING.
005770         When Other
005780              Continue
005790     End-Evaluate
005800     Read Settings-File
005810         At End Set Settings-Eof To True
005820     End-Read
005830     .
005840 2110-Exit.
005850     Exit.
005860 
005870* 2200-LOAD-LG-TABLE -- LOAD PHASE STEP 2.  LG-STORAGE-CAPACITY
005880* IS CARRIED INTO LG-CAPACITY-WK BUT NO PARAGRAPH IN THIS PROGRAM
005890* TESTS IT; SEE THE BANNER ABOVE THE LG-TABLE DECLARATION.
005900 2200-Load-Lg-Table.
005910* PRIME THE READ BEFORE THE PERFORM-UNTIL BELOW TESTS LG-EOF FOR
005920* THE FIRST TIME, THE SAME PATTERN USED FOR EVERY OTHER LOAD-
005930* PHASE FILE IN THIS PROGRAM.
005940     Read Lg-File
005950         At End Set Lg-Eof To True
005960     End-Read
005970     Perform 2210-Load-One-Lg Thru 2210-Exit
005980         Until Lg-Eof
005990     Close Lg-File
006000* FPS-FILE IS OPENED HERE, IMMEDIATELY AFTER LG-FILE IS CLOSED,
006010* SO ONLY ONE REFERENCE FILE IS EVER OPEN AT A TIME DURING THE
006020* LOAD PHASE.
006030     Open Input Fps-File
006040     .
006050 2200-Exit.
006060     Exit.
006070* ONE TABLE ROW PER GODOWN MASTER RECORD, IN FILE ORDER.  LG-
006080* INITIAL-ALLOCATION BECOMES THE OPENING LG-STOCK BALANCE FOR
006090* DAY 1 AND IS NEVER RE-READ AGAIN.
006100 2210-Load-One-Lg.
006110* LG-COUNT DOUBLES AS BOTH THE ROW TALLY AND THE SUBSCRIPT OF
006120* THE ROW JUST ADDED - LG-IDX IS SET FROM IT RATHER THAN
006130* INCREMENTED SEPARATELY TO AVOID THE TWO EVER DRIFTING APART.
006140     Add 1 To Lg-Count
006150     Set Lg-Idx To Lg-Count
006160     Move Lg-Id                  To Lg-Id-Wk (Lg-Idx)
006170     Move Lg-Name                To Lg-Name-Wk (Lg-Idx)
006180     Move Lg-Storage-Capacity    To Lg-Capacity-Wk (Lg-Idx)
006190     Move Lg-Initial-Allocation  To Lg-Stock (Lg-Idx)
006200     Read Lg-File
006210         At End Set Lg-Eof To True
006220     End-Read
006230     .
006240 2210-Exit.
006250     Exit.
006260 
006270* 2300-LOAD-FPS-TABLE -- LOAD PHASE STEP 3.  FPS-STOCK IS SET TO
006280* ZERO FOR EVERY SHOP (RULE R13).
006290 2300-Load-Fps-Table.
006300* SAME PRIME-THEN-LOOP SHAPE AS 2100-READ-SETTINGS AND 2200-LOAD-
006310* LG-TABLE ABOVE.
006320     Read Fps-File
006330         At End Set Fps-Eof To True
006340     End-Read
006350     Perform 2310-Load-One-Fps Thru 2310-Exit
006360         Until Fps-Eof
006370     Close Fps-File
006380* VEHICLE-FILE IS OPENED HERE, THE LAST HAND-OFF IN THE CHAIN OF
006390* ONE-FILE-OPEN-AT-A-TIME LOAD STEPS.
006400     Open Input Vehicle-File
006410     .
006420 2300-Exit.
006430     Exit.
006440* ONE TABLE ROW PER SHOP MASTER RECORD.  FPS-STOCK AND FPS-DAILY-
006450* DEMAND ARE BOTH FORCED TO ZERO HERE - STOCK BECAUSE NO SHOP
006460* STARTS WITH ANY GRAIN ON HAND (R13), DEMAND BECAUSE IT IS NOT
006470* COMPUTED UNTIL THE FIRST DAY'S 3110-CONSUME-ONE-FPS RUNS.
006480 2310-Load-One-Fps.
006490* SAME COUNT-AS-SUBSCRIPT TECHNIQUE USED IN 2210-LOAD-ONE-LG
006500* ABOVE.
006510     Add 1 To Fps-Count
006520     Set Fps-Idx To Fps-Count
006530     Move Fps-Id                   To Fps-Id-Wk (Fps-Idx)
006540     Move Fps-Name                 To Fps-Name-Wk (Fps-Idx)
006550* FPS-LINKED-LG-ID IS KEPT AS A PLAIN ID FIELD, NOT RESOLVED TO
006560* A GODOWN SUBSCRIPT AT LOAD TIME - 3520-FIND-LG-BY-ID RE-
006570* RESOLVES IT EVERY TIME IT IS NEEDED INSTEAD.
006580     Move Fps-Linked-Lg-Id         To Fps-Linked-Lg-Wk (Fps-Idx)
006590     Move Fps-Monthly-Demand       To Fps-Monthly-Demand-Wk (Fps-Idx)
006600     Move Fps-Max-Capacity         To Fps-Max-Capacity-Wk (Fps-Idx)
006610     Move Fps-Lead-Time-Days       To Fps-Lead-Time-Wk (Fps-Idx)
006620     Move Zeros                    To Fps-Stock (Fps-Idx)
006630     Move Zeros                    To Fps-Daily-Demand (Fps-Idx)
006640     Read Fps-File
006650         At End Set Fps-Eof To True
006660     End-Read
006670     .
006680 2310-Exit.
006690     Exit.
006700 
006710* 2400-LOAD-VEH-TABLE -- LOAD PHASE STEP 4.  VEH-MAPPED-LG-IDS IS
006720* UNSTRUNG INTO EIGHT FIXED SLOTS, THEN THE SHARED FLAG IS SET
006730* WHEN MORE THAN ONE SLOT IS FILLED - REQ CS-167.
006740 2400-Load-Veh-Table.
006750* THIS IS THE FOURTH AND FINAL REFERENCE FILE OF THE LOAD PHASE -
006760* NO FURTHER OPEN FOLLOWS ITS CLOSE, SINCE 0000-MAIN-CONTROL
006770* MOVES ON TO THE DAY LOOP NEXT.
006780     Read Vehicle-File
006790         At End Set Veh-Eof To True
006800     End-Read
006810     Perform 2410-Load-One-Veh Thru 2410-Exit
006820         Until Veh-Eof
006830     Close Vehicle-File
006840     .
006850 2400-Exit.
006860     Exit.
006870* UNUSED SLOTS ARE BLANKED FIRST SO A TRUCK MAPPED TO FEWER THAN
006880* EIGHT GODOWNS DOES NOT CARRY STALE DATA FROM A PRIOR RECORD'S
006890* UNSTRING INTO THE SAME WORKING-STORAGE ROW.
006900 2410-Load-One-Veh.
006910     Add 1 To Veh-Count
006920     Set Veh-Idx To Veh-Count
006930     Move Veh-Id                 To Veh-Id-Wk (Veh-Idx)
006940     Move Veh-Capacity           To Veh-Capacity-Wk (Veh-Idx)
006950* TRIPS-USED IS ZEROED AGAIN EVERY MORNING BY 3410-RESET-ONE-
006960* VEHICLE - THE MOVE HERE ONLY MATTERS FOR DAY 1, BEFORE THAT
006970* PARAGRAPH HAS EVER RUN.
006980     Move 0                      To Veh-Trips-Used (Veh-Idx)
006990     Move Spaces                 To Veh-Lg-Entry (Veh-Idx, 1)
007000                                    Veh-Lg-Entry (Veh-Idx, 2)
007010                                    Veh-Lg-Entry (Veh-Idx, 3)
007020                                    Veh-Lg-Entry (Veh-Idx, 4)
007030                                    Veh-Lg-Entry (Veh-Idx, 5)
007040                                    Veh-Lg-Entry (Veh-Idx, 6)
007050                                    Veh-Lg-Entry (Veh-Idx, 7)
007060                                    Veh-Lg-Entry (Veh-Idx, 8)
007070* VEH-MAPPED-LG-IDS IS A COMMA-SEPARATED LIST OF UP TO EIGHT
007080* GODOWN IDS READ STRAIGHT OFF THE FLEET MASTER RECORD; UNSTRING
007090* SPLITS IT INTO THE FIXED-WIDTH TABLE SLOTS ABOVE - A REDEFINES
007100* OF THE RAW COMMA-SEPARATED FIELD WAS TRIED FIRST AND REJECTED
007110* BECAUSE THE COMMAS DO NOT FALL ON FIXED SIX-BYTE BOUNDARIES.
007120     Unstring Veh-Mapped-Lg-Ids Delimited By ","
007130         Into Veh-Lg-Entry (Veh-Idx, 1)
007140              Veh-Lg-Entry (Veh-Idx, 2)
007150              Veh-Lg-Entry (Veh-Idx, 3)
007160              Veh-Lg-Entry (Veh-Idx, 4)
007170              Veh-Lg-Entry (Veh-Idx, 5)
007180              Veh-Lg-Entry (Veh-Idx, 6)
007190              Veh-Lg-Entry (Veh-Idx, 7)
007200              Veh-Lg-Entry (Veh-Idx, 8)
007210     End-Unstring
007220* A VEHICLE MAPPED TO MORE THAN ONE GODOWN IS A SHARED VEHICLE
007230* AND IS PREFERRED AT DISPATCH TIME - SEE 3510-SELECT-VEHICLE AND
007240* REQ CS-167.
007250     Move "N" To Veh-Is-Shared (Veh-Idx)
007260     Move 0   To Mapped-Lg-Tally
007270* MAPPED-LG-TALLY IS RESET TO ZERO FOR EVERY VEHICLE RECORD
007280* BEFORE THE COUNT BELOW RUNS, SINCE IT IS A SINGLE SHARED
007290* WORKING-STORAGE SCALAR REUSED ACROSS ALL VEH-COUNT VEHICLES,
007300* NOT A PER-ROW TABLE FIELD.
007310     Perform 2420-Count-Mapped-Lg Thru 2420-Exit
007320         Varying Map-Idx From 1 By 1 Until Map-Idx > 8
007330     If Mapped-Lg-Tally > 1
007340        Move "Y" To Veh-Is-Shared (Veh-Idx)
007350     End-If
007360     Read Vehicle-File
007370         At End Set Veh-Eof To True
007380     End-Read
007390     .
007400 2410-Exit.
007410     Exit.
007420* COUNTS THE NON-BLANK SLOTS LEFT BY THE UNSTRING ABOVE, ONE CALL
007430* PER SLOT.
007440 2420-Count-Mapped-Lg.
007450* MAP-IDX WALKS THE EIGHT SLOTS ONE AT A TIME - A SLOT STILL
007460* HOLDING SPACES MEANS THE UNSTRING IN 2410 RAN OUT OF COMMA-
007470* SEPARATED GODOWN IDS BEFORE REACHING IT.
007480     If Veh-Lg-Entry (Veh-Idx, Map-Idx) Not = Spaces
007490        Add 1 To Mapped-Lg-Tally
007500     End-If
007510     .
007520 2420-Exit.
007530     Exit.
007540 
007550******************************************************************
007560* 3000-DAY-LOOP-CONTROL -- ONE ITERATION PER SIMULATED DAY.       *
007570* CALLED FROM 0000-MAIN-CONTROL VARYING CURRENT-DAY 1 THRU        *
007580* DISTRIBUTION-DAYS.  THE SORT RANKS THE DAY'S NEEDS BY URGENCY   *
007590* BETWEEN BUILDING THEM (INPUT PROCEDURE, PARA 3200) AND POSTING  *
007600* DISPATCHES (OUTPUT PROCEDURE, PARA 3500) - REQ CS-233.  NOTE    *
007610* THIS SORT HAS NO ORDINARY USING/GIVING FILES - THE RECORDS      *
007620* BEING RANKED ARE COMPUTED ON THE FLY, NOT READ FROM A MASTER,   *
007630* SO BOTH THE BUILD STEP AND THE POST STEP MUST RUN AS PROCEDURES *
007640* INSIDE THE SORT VERB ITSELF.                                    *
007650******************************************************************
007660 3000-Day-Loop-Control.
007670* DAY-LOOP STEP 1 - CONSUME YESTERDAY'S STOCK AT EVERY SHOP.  THIS
007680* MUST RUN BEFORE THE NEEDS ARE BUILT BELOW, SINCE A SHOP'S
007690* TODAY'S STOCK - NOT YESTERDAY'S - IS WHAT THE REORDER TEST
007700* COMPARES AGAINST THE THRESHOLD.
007710     Perform 3100-Consume-Fps-Stock Thru 3100-Exit
007720* DAY-LOOP STEP 3 - EVERY TRUCK STARTS THE DAY WITH ZERO TRIPS
007730* USED (DONE HERE, AHEAD OF THE SORT, SO THE DISPATCH LOOP BELOW
007740* ALREADY SEES A CLEAN FLEET).
007750     Perform 3400-Reset-Vehicle-Trips Thru 3400-Exit
007760* THE THREE COUNTERS BELOW ARE ALL RESET ONCE PER DAY, NOT ONCE
007770* PER RUN - NEED-SEQUENCE-CTR GIVES EVERY NEED RECORD RELEASED
007780* TODAY A UNIQUE TIEBREAK VALUE, AND THE TWO TOTALS FEED ONLY
007790* 3700-PRINT-DAY-TOTAL'S CONTROL-BREAK LINE BELOW.
007800     Move 0 To Need-Sequence-Ctr
007810     Move 0 To Day-Trips-Total
007820     Move 0 To Day-Tons-Total
007830* DAY-LOOP STEP 2 AND STEP 4 TOGETHER - THE SORT'S INPUT
007840* PROCEDURE BUILDS AND RELEASES ONE NEED RECORD PER SHOP THAT
007850* QUALIFIES TO REORDER; THE OUTPUT PROCEDURE RETURNS THEM BACK
007860* OUT IN DESCENDING-URGENCY ORDER AND DISPATCHES AGAINST THEM.
007870     Sort Need-Sort-Work
007880*         MOST-URGENT SHOP FIRST (RULE R6); THE SEQUENCE KEY IS
007890*         ONLY A TIEBREAK SO TWO SHOPS OF EQUAL URGENCY COME OUT
007900*         IN THE SAME ORDER THEY WERE BUILT IN, NOT IN SOME
007910*         ARBITRARY SORT-DEPENDENT ORDER.
007920         Descending Key Srt-Urgency
007930         Ascending  Key Srt-Sequence
007940         Input  Procedure Is 3200-Build-Needs-Table Thru 3200-Exit
007950         Output Procedure Is 3500-Dispatch-Loop Thru 3500-Exit
007960* DAY-LOOP STEP 5 - WRITE THE END-OF-DAY STOCK LEDGER, THEN PRINT
007970* THE DAY'S CONTROL-BREAK TOTAL LINE.
007980     Perform 3600-Write-Stock-Ledger Thru 3600-Exit
007990     Perform 3700-Print-Day-Total Thru 3700-Exit
008000     .
008010 3000-Exit.
008020     Exit.
008030 
008040* 3100-CONSUME-FPS-STOCK -- BATCH FLOW DAY-LOOP STEP 1 (RULES
008050* R1 AND R2).
008060 3100-Consume-Fps-Stock.
008070* DRIVES 3110 ONCE PER SHOP CURRENTLY TABLE-LOADED - FPS-COUNT
008080* WAS SET ONCE, AT LOAD TIME, AND NEVER CHANGES AFTER THAT.
008090     Perform 3110-Consume-One-Fps Thru 3110-Exit
008100         Varying Fps-Idx From 1 By 1 Until Fps-Idx > Fps-Count
008110     .
008120 3100-Exit.
008130     Exit.
008140* MONTHLY DEMAND DIVIDED BY 30 GIVES THE DAILY FIGURE (RULE R1);
008150* STOCK NEVER GOES NEGATIVE - A SHORT SHOP SIMPLY RUNS OUT (RULE
008160* R2), IT DOES NOT CARRY A DEFICIT INTO TOMORROW.
008170 3110-Consume-One-Fps.
008180* RECOMPUTED EVERY DAY RATHER THAN ONCE AT LOAD TIME, SINCE A
008190* FUTURE ENHANCEMENT MAY LET MONTHLY DEMAND VARY DAY TO DAY -
008200* NONE DOES TODAY, BUT THE FIELD IS RE-DERIVED HERE ON PURPOSE.
008210     Compute Fps-Daily-Demand (Fps-Idx) Rounded =
008220             Fps-Monthly-Demand-Wk (Fps-Idx) / 30
008230* STRICTLY GREATER THAN, NOT GREATER-THAN-OR-EQUAL - A SHOP
008240* WHOSE STOCK EXACTLY EQUALS TODAY'S DEMAND STILL FALLS THROUGH
008250* TO THE ELSE BRANCH AND IS LEFT AT ZERO, NOT AT A FRACTIONAL
008260* REMAINDER.
008270     If Fps-Stock (Fps-Idx) Greater Than Fps-Daily-Demand (Fps-Idx)
008280        Subtract Fps-Daily-Demand (Fps-Idx) From Fps-Stock (Fps-Idx)
008290     Else
008300        Move Zeros To Fps-Stock (Fps-Idx)
008310     End-If
008320     .
008330 3110-Exit.
008340     Exit.
008350 
008360* 3200-BUILD-NEEDS-TABLE -- SORT INPUT PROCEDURE; BATCH FLOW
008370* DAY-LOOP STEP 2 (RULES R3, R4, R5, R6).  A SHOP WITH ZERO
008380* DAILY DEMAND CAN NEVER REORDER (IT NEVER CONSUMES), SO IT IS
008390* SKIPPED BEFORE THE THRESHOLD TEST TO AVOID DIVIDING BY ZERO.
008400 3200-Build-Needs-Table.
008410* THIS WHOLE PARAGRAPH IS THE SORT'S INPUT PROCEDURE - CONTROL
008420* REACHES IT ONLY THROUGH THE SORT VERB IN 3000-DAY-LOOP-CONTROL,
008430* NEVER BY A DIRECT PERFORM FROM ANYWHERE ELSE IN THE PROGRAM.
008440     Perform 3210-Evaluate-Fps-Need Thru 3210-Exit
008450         Varying Fps-Idx From 1 By 1 Until Fps-Idx > Fps-Count
008460     .
008470 3200-Exit.
008480     Exit.
008490* THRESHOLD IS DAILY DEMAND TIMES LEAD TIME (RULE R3) - A SHOP
008500* REORDERS WHEN ITS STOCK IS AT OR BELOW THAT FIGURE (RULE R4).
008510* NEED QUANTITY IS CAPPED BY BOTH THE SHOP'S OWN MAX CAPACITY AND
008520* THE LINKED GODOWN'S CURRENT STOCK (RULE R5); URGENCY IS THE
008530* NUMBER OF DAYS OF SHORTFALL THAT THRESHOLD REPRESENTS, AND IS
008540* WHAT THE SORT ABOVE RANKS ON (RULE R6) - REQ CS-233.
008550 3210-Evaluate-Fps-Need.
008560* A SHOP THAT HAS NEVER CONSUMED ANYTHING (DAILY DEMAND STILL
008570* ZERO - EITHER A BRAND-NEW SHOP OR ONE 3110 HAS NOT YET TOUCHED
008580* THIS RUN) IS SKIPPED ENTIRELY HERE, BEFORE THE THRESHOLD MATH
008590* BELOW WOULD OTHERWISE DIVIDE BY IT.
008600     If Fps-Daily-Demand (Fps-Idx) > 0
008610*       LEAD TIME FALLS BACK TO THE RUN-WIDE DEFAULT WHEN THE
008620*       SHOP'S OWN MASTER RECORD LEFT FPS-LEAD-TIME-DAYS AT ZERO
008630*       (RULE R3).
008640        If Fps-Lead-Time-Wk (Fps-Idx) = 0
008650           Move Default-Lead-Time-Days To Working-Lead-Time
008660        Else
008670           Move Fps-Lead-Time-Wk (Fps-Idx) To Working-Lead-Time
008680        End-If
008690*       REORDER THRESHOLD - HOW MUCH STOCK THIS SHOP IS EXPECTED
008700*       TO BURN THROUGH WHILE WAITING OUT ITS OWN LEAD TIME.
008710        Compute Working-Threshold Rounded =
008720                Fps-Daily-Demand (Fps-Idx) * Working-Lead-Time
008730*       NOT GREATER THAN - A SHOP SITTING EXACTLY AT THE
008740*       THRESHOLD STILL REORDERS TODAY RATHER THAN WAITING ONE
008750*       MORE DAY (RULE R4).
008760        If Fps-Stock (Fps-Idx) Not Greater Than Working-Threshold
008770*          RESOLVE THE SHOP'S LINKED GODOWN TO A TABLE SUBSCRIPT -
008780*          LG-FOUND-IDX COMES BACK ZERO IF THE LINKED ID DOES NOT
008790*          MATCH ANY LOADED GODOWN (A DATA-ENTRY MISMATCH THIS
008800*          PROGRAM TOLERATES RATHER THAN ABENDS ON).
008810           Move Fps-Linked-Lg-Wk (Fps-Idx) To Lookup-Lg-Id
008820           Perform 3520-Find-Lg-By-Id Thru 3520-Exit
008830           If Lg-Found-Idx Not = 0
008840*             FIRST CAP - THE SHOP'S OWN STORAGE HEADROOM (RULE
008850*             R5, FIRST HALF).
008860              Compute Working-Qty-Need =
008870                      Fps-Max-Capacity-Wk (Fps-Idx) - Fps-Stock (Fps-Idx)
008880*             SECOND CAP - THE LINKED GODOWN CANNOT SHIP MORE
008890*             THAN IT PHYSICALLY HOLDS RIGHT NOW (RULE R5, SECOND
008900*             HALF).  NOTE THIS IS THE GODOWN'S STOCK AS OF THE
008910*             START OF TODAY'S NEEDS-BUILD PASS, NOT A FIGURE
008920*             RE-CHECKED AT ACTUAL DISPATCH TIME - THAT RE-CHECK
008930*             HAPPENS SEPARATELY IN 3550-COMPUTE-DISPATCH-QTY.
008940              If Lg-Stock (Lg-Found-Idx) Less Than Working-Qty-Need
008950                 Move Lg-Stock (Lg-Found-Idx) To Working-Qty-Need
008960              End-If
008970*             A ZERO OR NEGATIVE NEED (GODOWN ALREADY EMPTY, OR
008980*             SHOP ALREADY AT ITS OWN CAPACITY) RELEASES NO
008990*             SORT-WORK RECORD AT ALL FOR THIS SHOP TODAY.
009000              If Working-Qty-Need > 0
009010*                URGENCY - HOW MANY DAYS' WORTH OF SHORTFALL THE
009020*                THRESHOLD GAP REPRESENTS.  THE SORT IN 3000 RANKS
009030*                DESCENDING ON THIS FIELD (RULE R6).
009040                 Compute Working-Urgency Rounded =
009050                    (Working-Threshold - Fps-Stock (Fps-Idx))
009060                     / Fps-Daily-Demand (Fps-Idx)
009070*                NEED-SEQUENCE-CTR SUPPLIES THE ASCENDING TIEBREAK
009080*                KEY SO TWO SHOPS TIED ON URGENCY COME OUT IN THE
009090*                SAME ORDER THEY WERE BUILT IN.
009100                 Add 1 To Need-Sequence-Ctr
009110                 Move Working-Urgency          To Srt-Urgency
009120                 Move Need-Sequence-Ctr         To Srt-Sequence
009130                 Move Fps-Id-Wk (Fps-Idx)       To Srt-Fps-Id
009140                 Move Fps-Linked-Lg-Wk (Fps-Idx) To Srt-Lg-Id
009150                 Move Working-Qty-Need          To Srt-Qty-Need
009160*                RELEASE HANDS THE RECORD TO THE SORT'S WORK FILE -
009170*                IT IS NOT WRITTEN TO ANY PERMANENT FILE AND DOES
009180*                NOT SURVIVE PAST THIS DAY'S SORT/RETURN CYCLE.
009190                 Release Need-Sort-Record
009200              End-If
009210           End-If
009220        End-If
009230     End-If
009240     .
009250 3210-Exit.
009260     Exit.
009270 
009280* 3400-RESET-VEHICLE-TRIPS -- BATCH FLOW DAY-LOOP STEP 3.
009290 3400-Reset-Vehicle-Trips.
009300* DRIVES 3410 ONCE PER FLEET VEHICLE CURRENTLY TABLE-LOADED.
009310     Perform 3410-Reset-One-Vehicle Thru 3410-Exit
009320         Varying Veh-Idx From 1 By 1 Until Veh-Idx > Veh-Count
009330     .
009340 3400-Exit.
009350     Exit.
009360* EVERY TRUCK'S TRIP COUNTER GOES BACK TO ZERO AT THE START OF
009370* EACH DAY - MAX-TRIPS-PER-VEH-DAY IS A DAILY LIMIT, NOT A RUN-
009380* WIDE ONE.
009390 3410-Reset-One-Vehicle.
009400     Move 0 To Veh-Trips-Used (Veh-Idx)
009410     .
009420 3410-Exit.
009430     Exit.
009440 
009450******************************************************************
009460* 3500-DISPATCH-LOOP -- SORT OUTPUT PROCEDURE; BATCH FLOW DAY-    *
009470* LOOP STEP 4 (RULES R7-R11).  RETURN DELIVERS THE NEEDS IN       *
009480* DESCENDING-URGENCY ORDER ALREADY ESTABLISHED BY THE SORT.       *
009490******************************************************************
009500 3500-Dispatch-Loop.
009510* NEED-EOF-FLAG IS A PARAGRAPH-LOCAL SWITCH, NOT A FILE-STATUS
009520* FIELD - THE SORT-WORK FILE HAS NO FILE STATUS OF ITS OWN, SO
009530* RETURN'S AT END CLAUSE IS THE ONLY SIGNAL AVAILABLE.
009540     Move "N" To Need-Eof-Flag
009550* PRIME THE FIRST RETURN BEFORE THE PERFORM-UNTIL BELOW TESTS
009560* NEED-EOF FOR THE FIRST TIME - A DAY WITH EXACTLY ONE NEED
009570* RECORD WOULD OTHERWISE NEVER REACH 3505.
009580     Return Need-Sort-Work
009590         At End Move "Y" To Need-Eof-Flag
009600     End-Return
009610     Perform 3505-Process-Returned-Need Thru 3505-Exit
009620         Until Need-Eof
009630     .
009640 3500-Exit.
009650     Exit.
009660* EACH NEED GETS AT MOST ONE TRUCK, ONE TRIP, PER DAY (RULE R11 -
009670* THERE IS NO LOOP BACK TO TRY A SECOND VEHICLE FOR THE SAME
009680* NEED RECORD).  IF NO VEHICLE, NO GODOWN OR NO SHOP CAN BE
009690* RESOLVED, THE NEED IS SIMPLY DROPPED FOR THE DAY.
009700 3505-Process-Returned-Need.
009710* TRY TO CLAIM A TRUCK FOR THIS NEED - COMES BACK ZERO IF NONE
009720* QUALIFIES (RULES R7/R8).
009730     Perform 3510-Select-Vehicle Thru 3510-Exit
009740     If Chosen-Veh-Idx Not = 0
009750*       RE-RESOLVE THE GODOWN AND SHOP TO TABLE SUBSCRIPTS FROM
009760*       THE IDS CARRIED ON THE SORTED NEED RECORD - THE RECORD
009770*       ITSELF HOLDS NO SUBSCRIPTS, ONLY BUSINESS KEYS.
009780        Move Srt-Lg-Id  To Lookup-Lg-Id
009790        Perform 3520-Find-Lg-By-Id Thru 3520-Exit
009800        Move Srt-Fps-Id To Lookup-Fps-Id
009810        Perform 3525-Find-Fps-By-Id Thru 3525-Exit
009820        If Lg-Found-Idx Not = 0 And Fps-Found-Idx Not = 0
009830           Perform 3550-Compute-Dispatch-Qty Thru 3550-Exit
009840*          A ZERO DISPATCH QUANTITY (GODOWN WENT TO ZERO SINCE
009850*          THIS NEED WAS BUILT, E.G. ANOTHER TRUCK EMPTIED IT
009860*          EARLIER TODAY) POSTS NOTHING.
009870           If Dispatch-Qty > 0
009880              Perform 3560-Post-Dispatch Thru 3560-Exit
009890           End-If
009900        End-If
009910     End-If
009920* FETCH THE NEXT RANKED NEED FOR THE PERFORM-UNTIL ABOVE TO TEST.
009930     Return Need-Sort-Work
009940         At End Move "Y" To Need-Eof-Flag
009950     End-Return
009960     .
009970 3505-Exit.
009980     Exit.
009990 
010000* 3510-SELECT-VEHICLE -- RULES R7 AND R8.  FIRST SEARCH LOOKS
010010* FOR A SHARED VEHICLE (MAPPED TO MORE THAN ONE GODOWN); IF NONE
010020* IS ELIGIBLE THE SECOND SEARCH TAKES THE FIRST ELIGIBLE VEHICLE
010030* IN FLEET FILE ORDER - REQ CS-167.  A VEHICLE IS ELIGIBLE ONLY
010040* IF IT HAS NOT ALREADY HIT ITS DAILY TRIP LIMIT AND IS MAPPED
010050* TO THE NEED'S GODOWN (RULE R7); VEHICLE CAPACITY ITSELF IS NOT
010060* TESTED HERE - SEE 3550-COMPUTE-DISPATCH-QTY, WHICH SIMPLY CAPS
010070* THE QUANTITY LOADED RATHER THAN REJECTING THE TRUCK.
010080 3510-Select-Vehicle.
010090* ZERO MEANS NO TRUCK HAS BEEN CLAIMED YET - THE CALLER (3505)
010100* TREATS A ZERO RESULT AS NO ELIGIBLE VEHICLE AT ALL.
010110     Move 0 To Chosen-Veh-Idx
010120     Set Veh-Idx To 1
010130* FIRST PASS - PREFER A SHARED VEHICLE (MAPPED TO MORE THAN ONE
010140* GODOWN) OVER A SINGLE-GODOWN ONE, SINCE A SHARED TRUCK CAN BE
010150* PUT TO USE AGAINST ANY OF ITS GODOWNS ON A LATER NEED, WHILE A
010160* SINGLE-GODOWN TRUCK SITTING IDLE IS ONLY EVER USEFUL FOR ONE
010170* GODOWN ANYWAY (RULE R8).  THE EIGHT-WAY OR BELOW IS THE SEARCH
010180* PROBING ALL EIGHT VEH-LG-ENTRY SLOTS SINCE A VEHICLE CAN BE
010190* MAPPED TO UP TO EIGHT GODOWNS.
010200     Search Veh-Entry
010210         At End Continue
010220         When Veh-Shared (Veh-Idx)
010230          And Veh-Trips-Used (Veh-Idx) Less Than Max-Trips-Per-Veh-Day
010240          And (Veh-Lg-Entry (Veh-Idx, 1) = Srt-Lg-Id Or
010250               Veh-Lg-Entry (Veh-Idx, 2) = Srt-Lg-Id Or
010260               Veh-Lg-Entry (Veh-Idx, 3) = Srt-Lg-Id Or
010270               Veh-Lg-Entry (Veh-Idx, 4) = Srt-Lg-Id Or
010280               Veh-Lg-Entry (Veh-Idx, 5) = Srt-Lg-Id Or
010290               Veh-Lg-Entry (Veh-Idx, 6) = Srt-Lg-Id Or
010300               Veh-Lg-Entry (Veh-Idx, 7) = Srt-Lg-Id Or
010310               Veh-Lg-Entry (Veh-Idx, 8) = Srt-Lg-Id)
010320              Set Chosen-Veh-Idx To Veh-Idx
010330     End-Search
010340* SECOND PASS ONLY RUNS WHEN THE FIRST FOUND NO ELIGIBLE SHARED
010350* TRUCK - IT DROPS THE SHARED TEST AND TAKES ANY ELIGIBLE TRUCK
010360* MAPPED TO THIS GODOWN, IN FLEET FILE ORDER.
010370     If Chosen-Veh-Idx = 0
010380        Set Veh-Idx To 1
010390        Search Veh-Entry
010400            At End Continue
010410            When Veh-Trips-Used (Veh-Idx) Less Than Max-Trips-Per-Veh-Day
010420             And (Veh-Lg-Entry (Veh-Idx, 1) = Srt-Lg-Id Or
010430                  Veh-Lg-Entry (Veh-Idx, 2) = Srt-Lg-Id Or
010440                  Veh-Lg-Entry (Veh-Idx, 3) = Srt-Lg-Id Or
010450                  Veh-Lg-Entry (Veh-Idx, 4) = Srt-Lg-Id Or
010460                  Veh-Lg-Entry (Veh-Idx, 5) = Srt-Lg-Id Or
010470                  Veh-Lg-Entry (Veh-Idx, 6) = Srt-Lg-Id Or
010480                  Veh-Lg-Entry (Veh-Idx, 7) = Srt-Lg-Id Or
010490                  Veh-Lg-Entry (Veh-Idx, 8) = Srt-Lg-Id)
010500                 Set Chosen-Veh-Idx To Veh-Idx
010510        End-Search
010520     End-If
010530     .
010540 3510-Exit.
010550     Exit.
010560 
010570* 3520-FIND-LG-BY-ID / 3525-FIND-FPS-BY-ID -- SHARED LOOKUP
010580* UTILITIES, USED BOTH WHILE BUILDING NEEDS AND WHILE POSTING
010590* DISPATCHES, SINCE THE SORTED NEED RECORD CARRIES IDS ONLY, NOT
010600* TABLE SUBSCRIPTS - REQ CS-251 (GODOWN STOCK MUST BE RE-READ AT
010610* DISPATCH TIME, NOT CARRIED FROM THE NEEDS-BUILD PASS).
010620 3520-Find-Lg-By-Id.
010630* LOOKUP-LG-ID IS SET BY THE CALLER BEFORE THIS PARAGRAPH IS
010640* PERFORMED - A ZERO RESULT IN LG-FOUND-IDX MEANS THE ID DID NOT
010650* MATCH ANY GODOWN CURRENTLY TABLE-LOADED.
010660     Move 0 To Lg-Found-Idx
010670     Set Lg-Idx To 1
010680     Search Lg-Entry
010690         At End Continue
010700         When Lg-Id-Wk (Lg-Idx) = Lookup-Lg-Id
010710              Set Lg-Found-Idx To Lg-Idx
010720     End-Search
010730     .
010740 3520-Exit.
010750     Exit.
010760* SAME LINEAR-SEARCH TECHNIQUE AS 3520 ABOVE, KEYED ON FPS-ID-WK
010770* INSTEAD OF LG-ID-WK.
010780 3525-Find-Fps-By-Id.
010790     Move 0 To Fps-Found-Idx
010800     Set Fps-Idx To 1
010810     Search Fps-Entry
010820         At End Continue
010830         When Fps-Id-Wk (Fps-Idx) = Lookup-Fps-Id
010840              Set Fps-Found-Idx To Fps-Idx
010850     End-Search
010860     .
010870 3525-Exit.
010880     Exit.
010890 
010900* 3550-COMPUTE-DISPATCH-QTY -- RULE R9.  GODOWN STOCK IS TESTED
010910* FRESH HERE, NOT THE FIGURE SEEN WHEN THE NEED WAS BUILT - A
010920* SECOND TRUCK DISPATCHED TO THE SAME GODOWN LATER THE SAME DAY
010930* MUST SEE WHAT THE FIRST TRUCK ALREADY TOOK (REQ CS-251).  THE
010940* SMALLER OF VEHICLE CAPACITY, REMAINING NEED, AND CURRENT GODOWN
010950* STOCK WINS; THE SHOP'S OWN STORAGE HEADROOM WAS ALREADY FOLDED
010960* INTO SRT-QTY-NEED BACK IN 3210.  VEHICLE CAPACITY ITSELF IS
010970* NEVER CHECKED AGAINST A FLEET-WIDE LIMIT - EACH TRUCK'S OWN
010980* CAPACITY FIGURE IS THE ONLY CEILING APPLIED.
010990 3550-Compute-Dispatch-Qty.
011000* START WITH THE TRUCK'S OWN CEILING - ITS RATED CAPACITY.
011010     Move Veh-Capacity-Wk (Chosen-Veh-Idx) To Dispatch-Qty
011020* NARROW TO THE SHOP'S REMAINING NEED IF THAT IS SMALLER THAN
011030* WHAT THE TRUCK COULD CARRY.
011040     If Srt-Qty-Need Less Than Dispatch-Qty
011050        Move Srt-Qty-Need To Dispatch-Qty
011060     End-If
011070* FINALLY NARROW TO WHAT THE GODOWN ACTUALLY HAS ON HAND RIGHT
011080* NOW - THIS IS THE FRESH RE-READ REFERRED TO IN THE BANNER
011090* ABOVE, NOT THE FIGURE FROZEN WHEN THE NEED WAS BUILT.
011100     If Lg-Stock (Lg-Found-Idx) Less Than Dispatch-Qty
011110        Move Lg-Stock (Lg-Found-Idx) To Dispatch-Qty
011120     End-If
011130     .
011140 3550-Exit.
011150     Exit.
011160 
011170* 3560-POST-DISPATCH -- RULE R10.  WRITES ONE DISPATCH RECORD
011180* AND UPDATES GODOWN STOCK, SHOP STOCK AND TRIPS-USED, ALL IN
011190* WORKING STORAGE - THE STOCK LEDGER ITSELF IS NOT WRITTEN UNTIL
011200* END OF DAY BY 3600-WRITE-STOCK-LEDGER, SO IT ALWAYS REFLECTS
011210* THE DAY'S FINAL BALANCE, NOT EACH INTERMEDIATE DISPATCH.
011220 3560-Post-Dispatch.
011230* UPDATE THE THREE WORKING-STORAGE BALANCES THIS DISPATCH
011240* AFFECTS - GODOWN DOWN, SHOP UP, TRUCK'S TRIP COUNT UP BY ONE.
011250     Subtract Dispatch-Qty From Lg-Stock (Lg-Found-Idx)
011260     Add      Dispatch-Qty To   Fps-Stock (Fps-Found-Idx)
011270     Add      1 To Veh-Trips-Used (Chosen-Veh-Idx)
011280* BUILD AND WRITE THE DISPATCH RECORD (RULE R10).
011290     Move Current-Day                 To Dsp-Day
011300     Move Veh-Id-Wk (Chosen-Veh-Idx)   To Dsp-Vehicle-Id
011310     Move Srt-Lg-Id                    To Dsp-Lg-Id
011320     Move Srt-Fps-Id                   To Dsp-Fps-Id
011330     Move Dispatch-Qty                 To Dsp-Quantity
011340     Write Dispatch-Record
011350* ROLL THE DAY'S RUNNING TOTALS AND THE RUN-WIDE GRAND TOTALS
011360* TOGETHER - THE DAY TOTALS FEED 3700-PRINT-DAY-TOTAL'S CONTROL
011370* BREAK, THE GRAND TOTALS FEED 8000-PRINT-FINAL-TOTALS AT END
011380* OF JOB.
011390     Add 1 To Day-Trips-Total
011400     Add 1 To Grand-Trips-Total
011410     Add Dispatch-Qty To Day-Tons-Total
011420     Add Dispatch-Qty To Grand-Tons-Total
011430     Perform 7200-Print-Detail-Line Thru 7200-Exit
011440     .
011450 3560-Exit.
011460     Exit.
011470 
011480******************************************************************
011490* 3600-WRITE-STOCK-LEDGER -- BATCH FLOW DAY-LOOP STEP 5.  GODOWNS *
011500* FIRST IN LOAD ORDER, THEN SHOPS IN LOAD ORDER.                 *
011510******************************************************************
011520 3600-Write-Stock-Ledger.
011530* GODOWNS FIRST, THEN SHOPS - ONE STOCKLVL-RECORD PER ENTITY PER
011540* DAY, REGARDLESS OF WHETHER THAT ENTITY'S BALANCE ACTUALLY
011550* CHANGED TODAY, SO THE LEDGER GIVES A COMPLETE DAILY SNAPSHOT.
011560     Perform 3610-Write-One-Lg-Stock Thru 3610-Exit
011570         Varying Lg-Idx From 1 By 1 Until Lg-Idx > Lg-Count
011580     Perform 3620-Write-One-Fps-Stock Thru 3620-Exit
011590         Varying Fps-Idx From 1 By 1 Until Fps-Idx > Fps-Count
011600     .
011610 3600-Exit.
011620     Exit.
011630* STK-ENTITY-TYPE OF "LG " (PADDED TO THREE BYTES) MARKS A
011640* GODOWN ROW IN THE LEDGER.
011650 3610-Write-One-Lg-Stock.
011660     Move Current-Day          To Stk-Day
011670     Move "LG "                 To Stk-Entity-Type
011680     Move Lg-Id-Wk (Lg-Idx)     To Stk-Entity-Id
011690     Move Lg-Stock (Lg-Idx)     To Stk-Stock-Level
011700     Write Stocklvl-Record
011710     .
011720 3610-Exit.
011730     Exit.
011740* STK-ENTITY-TYPE OF "FPS" MARKS A SHOP ROW - THE SAME RECORD
011750* LAYOUT (GRNSTK.CPY) SERVES BOTH ENTITY TYPES.
011760 3620-Write-One-Fps-Stock.
011770     Move Current-Day           To Stk-Day
011780     Move "FPS"                  To Stk-Entity-Type
011790     Move Fps-Id-Wk (Fps-Idx)    To Stk-Entity-Id
011800     Move Fps-Stock (Fps-Idx)    To Stk-Stock-Level
011810     Write Stocklvl-Record
011820     .
011830 3620-Exit.
011840     Exit.
011850 
011860* 3700-PRINT-DAY-TOTAL -- SIMRPT CONTROL BREAK ON DAY (REQ
011870* CS-214).  PRINT-LINE-BASE IS RE-CLEARED TO SPACES FIRST SO NO
011880* FIELD FROM THE PRIOR VIEW (DETAIL, HEADING OR ANOTHER DAY'S
011890* TOTAL) BLEEDS THROUGH A SHORTER FIELD IN THIS VIEW.
011900 3700-Print-Day-Total.
011910     Move Spaces            To Print-Line-Base
011920* PRINT-DAYTOTAL-LINE IS ONE OF THE FOUR REDEFINES OF PRINT-LINE-
011930* BASE - ITS FIELDS (PT-...) ARE MOVED TO DIRECTLY, THEN THE
011940* SHARED BASE AREA IS WRITTEN.
011950     Move "DAY "              To Pt-Label
011960     Move Current-Day         To Pt-Day
011970     Move "TOTAL "            To Pt-Total-Label
011980     Move "TRIPS: "           To Pt-Trips-Label
011990     Move Day-Trips-Total     To Pt-Trips
012000     Move "TONS: "            To Pt-Tons-Label
012010     Move Day-Tons-Total      To Pt-Tons
012020     Write Simrpt-Line From Print-Line-Base
012030     .
012040 3700-Exit.
012050     Exit.
012060 
012070******************************************************************
012080* 7100-PRINT-HEADING / 7200-PRINT-DETAIL-LINE -- SIMRPT PAGE      *
012090* HEADING AND DISPATCH DETAIL LINES (REQ CS-214).                *
012100******************************************************************
012110* PRINTED ONCE, AFTER THE LOAD PHASE AND BEFORE THE FIRST DAY IS
012120* SIMULATED - SEE 2000-LOAD-REFERENCE-DATA.
012130 7100-Print-Heading.
012140     Move Spaces                   To Print-Line-Base
012150* PRINT-HEADING-LINE IS THE SECOND OF THE FOUR REDEFINES OF
012160* PRINT-LINE-BASE; ITS PH-... FIELDS ARE SET BEFORE THE SHARED
012170* BASE AREA IS WRITTEN TO SIMRPT-FILE.
012180     Move "GRNSIM01"                To Ph-Program-Name
012190     Move "GRAIN DISTRIBUTION SIMULATION - DAILY DISPATCH REGISTER"
012200                                     To Ph-Title
012210     Move "RUN DATE:"               To Ph-Run-Date-Label
012220     Move Run-Date-Display          To Ph-Run-Date
012230     Move "DISTRIBUTION DAYS:"      To Ph-Days-Label
012240     Move Distribution-Days         To Ph-Days
012250     Write Simrpt-Line From Print-Line-Base
012260     .
012270 7100-Exit.
012280     Exit.
012290* CALLED ONCE PER DISPATCH POSTED, FROM 3560-POST-DISPATCH - THE
012300* FIELDS MOVED HERE ARE THE SAME ONES JUST WRITTEN TO THE
012310* DISPATCH RECORD, NOT RE-DERIVED.
012320 7200-Print-Detail-Line.
012330     Move Spaces                          To Print-Line-Base
012340* PRINT-DETAIL-LINE IS THE THIRD REDEFINES - ONE LINE WRITTEN
012350* PER DISPATCH, SO THIS IS BY FAR THE MOST FREQUENTLY PERFORMED
012360* OF THE FOUR PRINT PARAGRAPHS.
012370     Move Current-Day                      To Pd-Day
012380     Move Veh-Id-Wk (Chosen-Veh-Idx)        To Pd-Vehicle
012390     Move Srt-Lg-Id                         To Pd-Lg
012400     Move Srt-Fps-Id                        To Pd-Fps
012410     Move Dispatch-Qty                      To Pd-Quantity
012420     Write Simrpt-Line From Print-Line-Base
012430     .
012440 7200-Exit.
012450     Exit.
012460 
012470******************************************************************
012480* 8000-PRINT-FINAL-TOTALS -- END-OF-JOB GRAND TOTALS (TRIPS AND   *
012490* TONS), FOR OPERATOR VERIFICATION ONLY - NO CONTROL-BREAK LOGIC  *
012500* EXISTS BEYOND THE DAILY BREAK ABOVE.                            *
012510******************************************************************
012520 8000-Print-Final-Totals.
012530     Move Spaces               To Print-Line-Base
012540* PRINT-FINAL-LINE IS THE FOURTH AND LAST REDEFINES OF PRINT-
012550* LINE-BASE, WRITTEN EXACTLY ONCE, AS THE VERY LAST LINE OF THE
012560* SIMRPT REPORT.
012570     Move "GRAND TOTAL   "       To Pf-Label
012580     Move "TRIPS: "              To Pf-Trips-Label
012590     Move Grand-Trips-Total      To Pf-Trips
012600     Move "TONS: "               To Pf-Tons-Label
012610     Move Grand-Tons-Total       To Pf-Tons
012620     Write Simrpt-Line From Print-Line-Base
012630     .
012640 8000-Exit.
012650     Exit.
012660 
012670* 9000-TERMINATE-RUN -- CLOSES THE THREE OUTPUT FILES.  THE FOUR
012680* REFERENCE-DATA INPUT FILES WERE ALREADY CLOSED IN THE LOAD
012690* PHASE (PARAS 2100/2200/2300/2400) AS SOON AS EACH WAS LOADED.
012700 9000-Terminate-Run.
012710* DISPATCH-FILE, STOCKLVL-FILE AND SIMRPT-FILE WERE ALL OPENED
012720* TOGETHER BACK IN 1000-INITIALIZE-RUN AND STAYED OPEN FOR THE
012730* WHOLE RUN - THIS IS THE ONLY PLACE ANY OF THE THREE IS CLOSED.
012740     Close Dispatch-File
012750     Close Stocklvl-File
012760     Close Simrpt-File
012770     .
012780 9000-Exit.
012790     Exit.
012800 
012810******************************************************************
012820* MAINTENANCE NOTE - 99/08/22, K.R.DESHPANDE, REQ CS-318.          *
012830*                                                                 *
012840* THE EDP AUDIT THAT OPENED THIS REQUEST ASKED TWO THINGS OF      *
012850* EVERY BATCH PROGRAM IN THE DIVISION: (1) THAT STANDALONE        *
012860* COUNTERS AND ONE-SHOT SWITCHES BE DECLARED AT THE 77 LEVEL      *
012870* RATHER THAN BURIED INSIDE 01-LEVEL GROUPS, SO A MAINTAINER      *
012880* SCANNING WORKING-STORAGE CAN TELL AT A GLANCE WHICH FIELDS ARE  *
012890* INDEPENDENT SCALARS AND WHICH BELONG TO A RECORD LAYOUT; AND    *
012900* (2) THAT PROCEDURE DIVISION LOGIC CARRY ENOUGH NARRATIVE        *
012910* COMMENTARY THAT A PROGRAMMER WHO HAS NEVER SEEN THIS RUN        *
012920* BEFORE CAN FOLLOW THE FIVE BATCH-FLOW STEPS (CONSUMPTION,       *
012930* NEEDS-BUILD, TRIP RESET, DISPATCH, STOCK LEDGER) WITHOUT        *
012940* CROSS-REFERENCING A SEPARATE RUN BOOK.  BOTH ITEMS ARE NOW      *
012950* ADDRESSED THROUGHOUT THIS PROGRAM - SEE THE STANDALONE 77-LEVEL *
012960* BLOCK AT THE TOP OF WORKING-STORAGE, AND THE BANNER AND INLINE  *
012970* COMMENTARY NOW CARRIED BY EVERY PARAGRAPH FROM 1000 THROUGH     *
012980* 9000 ABOVE.  NO BUSINESS LOGIC CHANGED AS A RESULT OF THIS      *
012990* REQUEST - IT IS A DOCUMENTATION AND STRUCTURE PASS ONLY.        *
013000******************************************************************
013010 
013020******************************************************************
013030* OPERATOR RUN NOTES.                                             *
013040*                                                                 *
013050* THIS PROGRAM IS SUBMITTED AS A SINGLE STEP AGAINST FOUR         *
013060* SEQUENTIAL REFERENCE FILES (SETTINGS, GODOWNS, FAIR PRICE       *
013070* SHOPS, VEHICLE FLEET) AND PRODUCES THREE SEQUENTIAL OUTPUT      *
013080* FILES (DISPATCH REGISTER, STOCK LEDGER, SIMRPT PRINT REPORT).   *
013090* NONE OF THE FOUR INPUT FILES IS SORTED BY THIS PROGRAM - EACH   *
013100* IS EXPECTED TO ARRIVE ALREADY IN WHATEVER ORDER ITS OWN MASTER  *
013110* FILE MAINTENANCE RUN LEFT IT IN.  THE ONLY SORT IN THIS JOB IS  *
013120* THE INTERNAL NEEDS-RANKING SORT INSIDE THE DAY LOOP, WHICH      *
013130* NEVER TOUCHES A PERMANENT FILE.                                 *
013140*                                                                 *
013150* A SHORT RUN (ONE OR TWO GODOWNS, ONE OR TWO SHOPS, A HANDFUL    *
013160* OF VEHICLES, THREE OR FOUR DISTRIBUTION DAYS) IS THE USUAL WAY  *
013170* TO SMOKE-TEST A NEW SETTINGS FILE BEFORE TURNING A FULL-SCALE   *
013180* RUN LOOSE ON PRODUCTION REFERENCE DATA - SEE THE OPERATIONS     *
013190* RUN BOOK FOR THE JCL THAT DRIVES BOTH SIZES OF RUN.             *
013200******************************************************************
013210 
013220******************************************************************
013230* ABEND AND RERUN GUIDANCE.                                       *
013240*                                                                 *
013250* A NON-ZERO FILE STATUS ON ANY OF THE FOUR INPUT FILES OR THREE  *
013260* OUTPUT FILES IS NOT TRAPPED BY A DECLARATIVES SECTION IN THIS   *
013270* PROGRAM - AN UNEXPECTED FILE STATUS FALLS THROUGH TO WHATEVER   *
013280* THE COMPILER'S DEFAULT I-O ERROR HANDLING DOES, WHICH NORMALLY  *
013290* MEANS AN ABEND.  THIS WAS A DELIBERATE CHOICE, NOT AN OVERSIGHT *
013300* - A SIMULATION RUN WITH A DAMAGED INPUT FILE HAS NO SENSIBLE    *
013310* WAY TO CONTINUE, SO THE OPERATOR IS BETTER SERVED BY AN         *
013320* IMMEDIATE, LOUD FAILURE THAN BY THIS PROGRAM SILENTLY SKIPPING  *
013330* A RECORD IT COULD NOT READ.                                     *
013340*                                                                 *
013350* SHOULD THE JOB ABEND PARTWAY THROUGH THE DAY LOOP, THE THREE    *
013360* OUTPUT FILES FROM THE FAILED RUN MUST BE DISCARDED AND THE JOB  *
013370* RESUBMITTED FROM DAY 1 AGAINST THE SAME FOUR INPUT FILES - SEE  *
013380* THE REMARK AT 0000-MAIN-CONTROL, STEP 3, ABOVE.  THERE IS NO    *
013390* PARTIAL-DAY RECOVERY AND NONE IS PLANNED; THE RUN IS CHEAP      *
013400* ENOUGH TO REDO IN FULL THAT A CHECKPOINT/RESTART FACILITY WAS   *
013410* JUDGED NOT WORTH THE ADDED COMPLEXITY WHEN THIS PROGRAM WAS     *
013420* ORIGINALLY WRITTEN, AND NOTHING SINCE HAS CHANGED THAT.         *
013430******************************************************************
013440 
013450******************************************************************
013460* FIELD-WIDTH CONVENTIONS USED THROUGHOUT THIS PROGRAM.           *
013470*                                                                 *
013480* QUANTITIES OF GRAIN (STOCK, DEMAND, CAPACITY, DISPATCH) ARE     *
013490* ALWAYS PIC 9(5)V9(3) OR PIC 9(7)V9(3) ZONED DECIMAL, NEVER      *
013500* COMP-3 - THIS SHOP HAS NEVER PACKED TONNAGE FIELDS, ONLY        *
013510* SUBSCRIPTS, COUNTERS AND OTHER INTERNAL CONTROL FIELDS, WHICH   *
013520* ARE COMP OR COMP-3 AS NOTED AGAINST EACH ONE ABOVE.  ENTITY     *
013530* IDS (GODOWN, SHOP, VEHICLE) ARE ALWAYS PIC X(6) REGARDLESS OF   *
013540* FILE, SO A SINGLE WORKING FIELD CAN HOLD ANY OF THE THREE       *
013550* WITHOUT A REDEFINES.                                            *
013560******************************************************************
013570 
013580******************************************************************
013590* WHAT THIS PROGRAM DELIBERATELY DOES NOT DO.                     *
013600*                                                                 *
013610* IT DOES NOT ENFORCE GODOWN STORAGE CAPACITY (RULE R12) - LG-    *
013620* CAPACITY-WK IS LOADED AND CARRIED BUT NEVER COMPARED AGAINST    *
013630* LG-STOCK BY ANY PARAGRAPH.  IT DOES NOT MAINTAIN A SECOND       *
013640* DISPATCH REGISTER OR ANY OTHER DUPLICATE OF DISPATCH-FILE.  IT  *
013650* DOES NOT RECORD A PER-SHOP DAILY REQUIREMENT TABLE SEPARATE     *
013660* FROM THE SORT-WORK RECORDS RELEASED EACH DAY - ONCE A DAY'S     *
013670* SORT/RETURN CYCLE ENDS, THAT DAY'S NEED RECORDS ARE GONE.       *
013680******************************************************************
013690 
013700******************************************************************
013710* GLOSSARY OF MNEMONICS USED IN THIS PROGRAM.                     *
013720*                                                                 *
013730* LG    - LOCAL GODOWN, THE INTERMEDIATE STORAGE POINT BETWEEN    *
013740*         PROCUREMENT AND THE RETAIL SHOPS.                      *
013750* FPS   - FAIR PRICE SHOP, THE RETAIL COUNTER A CONSUMER BUYS AT. *
013760* LEAD TIME - THE NUMBER OF DAYS OF STOCK A SHOP WANTS ON HAND    *
013770*         BEFORE IT IS CONSIDERED AT RISK OF RUNNING OUT.         *
013780* URGENCY - A COMPUTED RANKING NUMBER, HIGHER MEANS MORE URGENT,  *
013790*         USED ONLY TO ORDER THE SORT-WORK FILE FOR THE DAY.      *
013800* TRIP   - ONE ROUND TRIP BY ONE VEHICLE CARRYING ONE NEED'S      *
013810*         WORTH OF GRAIN FROM ONE GODOWN TO ONE SHOP.              *
013820******************************************************************
013830 
013840******************************************************************
013850* CLOSING NOTE.                                                  *
013860*                                                                 *
013870* THIS PROGRAM IS THE ONLY STEP IN THE JOB.  NO OTHER PROGRAM IN  *
013880* THE SHOP SHARES ANY OF ITS WORKING-STORAGE, FILES OR COPYBOOKS. *
013890* IF A FUTURE REQUEST ASKS FOR A SECOND REPORT OR A SECOND RUN OF *
013900* THE SAME DATA, COPY THIS MEMBER UNDER A NEW PROGRAM-ID RATHER    *
013910* THAN BRANCHING ITS LOGIC WITH A RUN-MODE SWITCH.                *
013920******************************************************************
