000100******************************************************************
000200*                                                                *
000300*    GRNSET.CPY -- SETTINGS PARAMETER RECORD                     *
000400*                                                                *
000500*    ONE RECORD PER CONFIGURATION PARAMETER, READ SEQUENTIALLY   *
000600*    AND MATCHED BY PARAMETER-NAME AT LOAD TIME.  SEE THE FIVE    *
000700*    REQUIRED KEYS IN 2100-READ-SETTINGS OF GRNSIM01.             *
000800*                                                                *
000900*    87/03/11  T.S.NAIR    ORIGINAL LAYOUT - REQ CS-114           *
001000*    91/07/02  A.K.VERMA   WIDENED VALUE TO 9(7)V9(3) - REQ CS-188*
001100******************************************************************
001200 01  Settings-Record.
001300     03  Parameter-Name          Pic X(30).
001400     03  Parameter-Value         Pic 9(7)V9(3).
