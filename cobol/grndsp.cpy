000100******************************************************************
000200*                                                                *
000300*    GRNDSP.CPY -- DISPATCH REGISTER RECORD                       *
000400*                                                                *
000500*    ONE RECORD PER TRUCK TRIP.  WRITTEN IN POSTING ORDER BY       *
000600*    3560-POST-DISPATCH OF GRNSIM01.  THE OLD WORKBOOK CARRIED    *
000700*    THIS SAME DATA TWICE UNDER TWO SHEET NAMES ("CG_TO_LG" AND   *
000800*    "LG_TO_FPS"); THERE IS ONLY ONE REGISTER HERE.               *
000900*                                                                *
001000*    88/09/04  T.S.NAIR    ORIGINAL LAYOUT - REQ CS-130           *
001100******************************************************************
001200 01  Dispatch-Record.
001300     03  Dsp-Day                 Pic 9(3).
001400     03  Dsp-Vehicle-Id          Pic X(6).
001500     03  Dsp-Lg-Id               Pic X(6).
001600     03  Dsp-Fps-Id              Pic X(6).
001700     03  Dsp-Quantity            Pic 9(5)V9(3).
